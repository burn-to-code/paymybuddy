000100***************************************************************** 
000110*  (c) MIDSTATE DATA SERVICES -- INTERNAL USE ONLY               *
000120***************************************************************** 
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.      TXNADD.                                         
000150 AUTHOR.          R. DELGADO.                                     
000160 INSTALLATION.    MIDSTATE DATA SERVICES - ACCOUNT SERVICES UNIT. 
000170 DATE-WRITTEN.    01/12/88.                                       
000180 DATE-COMPILED.                                                   
000190 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.               
000200***************************************************************** 
000210*  TXNADD -- POST A MONEY TRANSFER                              * 
000220*                                                                 
000230*  READS ONE TRANSFER REQUEST PER INVOCATION FROM TXNIN, EDITS    
000240*  RECEIVER AND AMOUNT, LOOKS UP THE RECEIVER ON USRMAST TO       
000250*  BLOCK A SELF-TRANSFER, AND POSTS A NEW TRANSACTION RECORD.     
000260*  THE SENDING USER'S OWN IDENTITY TRAVELS WITH THE REQUEST --    
000270*  SEE TXNREQ -- THIS PROGRAM NEVER LOOKS THE SENDER UP.          
000280*  REJECTED REQUESTS ARE NOT WRITTEN AND ARE LOGGED TO SYSOUT.    
000290*                                                                 
000300*  MAINTENANCE HISTORY                                            
000310*  ---------------------------------------------------------      
000320*  880112  R.DELGADO   ORIGINAL PROGRAM.                          
000330*  880905  R.DELGADO   TXNMAST CONVERTED FROM SEQUENTIAL TO       
000340*                       RELATIVE ORGANIZATION; ADDED 150-FIND-    
000350*                       LAST-KEY SO TXN-ID TRACKS REL KEY.        
000360*  940228  T.OKONKWO   TXN-AMOUNT WIDENED, SEE TXNREC LOG, REQ    
000370*                       CHG-5102.  320-EDIT-SELF-XFER UNCHANGED.  
000380*  981030  P.HARGROVE  Y2K REMEDIATION - AUDIT DATE FIELDS NOW    Y2K     
000390*                       CCYYMMDD.                                 Y2K     
000400*  990126  P.HARGROVE  Y2K REMEDIATION COMPLETE, SIGNED OFF BY    Y2K     
000410*                       QA PER PROJECT MILESTONE 99-004.          Y2K     
000420*  021104  L.FENWICK   REQ-SENDER-ID/REQ-SENDER-EMAIL ADDED TO    
000430*                       TXNREQ, REQ-7003, BATCH TRANSFER FEED.    
000440*  040519  L.FENWICK   320-EDIT-SELF-XFER REWRITTEN TO COMPARE    
000450*                       E-MAIL CASE-INSENSITIVE, NOT USR-ID --    
000460*                       MATCHES ON-LINE SIDE RULE, REQ CHG-6104.  
000470*  070228  L.FENWICK   RECAST 300/310/320-EDIT INTO A SINGLE      
000480*                       PERFORM-THRU RANGE WITH GO TO SHORT-      
000490*                       CIRCUITS, SAME PATTERN AS REGUSR/CMSPST.  
000500*                       EDIT OUTCOME NOW DRIVEN BY A 77-LEVEL     
000510*                       CONSTANT PAIR INSTEAD OF THE REPEATED     
000520*                       IF WS-REJECT-REASON = SPACES GUARD.       
000530*                       500-WRITE-TXN NOW STAMPS CHANNEL/BRANCH   
000540*                       AND THE POSTING PROGRAM-ID.  CHG-7190.    
000550*  070814  L.FENWICK   DROPPED THE WS- PREFIX SHOPWIDE PER THE    
000560*                       ATMI CONVERSION REVIEW, SAME PASS AS      
000570*                       REGUSR.  TOP PARAGRAPH RENAMED START-     
000580*                       TXNADD; ADDED A-999-EXIT, WRITEIT-ERROR,  
000590*                       WRITE-REC, DO-USERLOG, DO-USERLOG-ERR.    
000600*                       TXNIN/USRMAST/TXNMAST NOW CARRY A FLAT    
000610*                       FD RECORD EACH -- TXNREQ/USRREC/TXNREC    
000620*                       MOVED TO WORKING-STORAGE, SEE THEIR OWN   
000630*                       LOGS.  320-EDIT-SELF-XFER NOW READS THE   
000640*                       FLAT USRMAST-ITEM FIELDS DIRECTLY SINCE   
000650*                       IT NEVER BUILDS A RECORD, ONLY COMPARES   
000660*                       ONE.  REQ CHG-7233.                       
000670***************************************************************** 
000680 ENVIRONMENT DIVISION.                                            
000690 CONFIGURATION SECTION.                                           
000700 SOURCE-COMPUTER.    MIDSTATE-3090.                               
000710 OBJECT-COMPUTER.    MIDSTATE-3090.                               
000720 SPECIAL-NAMES.                                                   
000730     C01 IS TOP-OF-FORM                                           
000740     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"               
000750     UPSI-0 IS TEST-RUN-SWITCH.                                   
000760 INPUT-OUTPUT SECTION.                                            
000770 FILE-CONTROL.                                                    
000780     SELECT TXNIN ASSIGN TO TXNIN                                 
000790         ORGANIZATION IS LINE SEQUENTIAL                          
000800         FILE STATUS IS TXNIN-FILE-STATUS.                        
000810     SELECT USRMAST ASSIGN TO USRMAST                             
000820         ORGANIZATION IS RELATIVE                                 
000830         ACCESS MODE IS DYNAMIC                                   
000840         RELATIVE KEY IS USR-REL-KEY                              
000850         FILE STATUS IS USRMAST-FILE-STATUS.                      
000860     SELECT TXNMAST ASSIGN TO TXNMAST                             
000870         ORGANIZATION IS RELATIVE                                 
000880         ACCESS MODE IS DYNAMIC                                   
000890         RELATIVE KEY IS TXN-REL-KEY                              
000900         FILE STATUS IS TXNMAST-FILE-STATUS.                      
000910 DATA DIVISION.                                                   
000920 FILE SECTION.                                                    
000930***************************************************************** 
000940*    TXNIN / USRMAST / TXNMAST EACH CARRY A FLAT RECORD, FIELD  * 
000950*    FOR FIELD AGAINST THE FEED AND THE MASTERS, NO 88-LEVELS,  * 
000960*    NO REDEFINES.  THE RICH VIEWS COPIED BELOW IN WORKING-     * 
000970*    STORAGE ARE WHAT THE REST OF THIS PROGRAM WORKS WITH --    * 
000980*    WRITE-REC MOVES THE ONE INTO THE OTHER JUST BEFORE WRITE.  * 
000990***************************************************************** 
001000 FD  TXNIN; RECORD 280                                            
001010     LABEL RECORDS ARE OMITTED.                                   
001020 01  TXNIN-ITEM.                                                  
001030     02  FILE-REQ-SENDER-ID              PIC 9(09).               
001040     02  FILE-REQ-SENDER-EMAIL           PIC X(100).              
001050     02  FILE-REQ-RECEIVER-ID            PIC 9(09).               
001060     02  FILE-REQ-DESCRIPTION            PIC X(100).              
001070     02  FILE-REQ-AMOUNT                 PIC S9(13)V99.           
001080     02  FILE-REQ-BRANCH-CODE            PIC X(04).               
001090     02  FILE-REQ-CHANNEL                PIC X(02).               
001100     02  FILE-REQ-SUBMIT-DATE            PIC X(08).               
001110     02  FILE-REQ-SUBMIT-TIME            PIC X(06).               
001120     02  FILE-REQ-FUTURE-AREA            PIC X(10).               
001130     02  FILLER                          PIC X(17).               
001140 FD  USRMAST; RECORD 360                                          
001150     LABEL RECORDS ARE STANDARD.                                  
001160 01  USRMAST-ITEM.                                                
001170     02  FILE-USR-ID                     PIC 9(09).               
001180     02  FILE-USR-STATUS                 PIC X(01).               
001190     02  FILE-USR-USERNAME               PIC X(50).               
001200     02  FILE-USR-EMAIL                  PIC X(100).              
001210     02  FILE-USR-PASSWORD               PIC X(100).              
001220     02  FILE-USR-BRANCH-CODE            PIC X(04).               
001230     02  FILE-USR-REGION-CODE            PIC X(02).               
001240     02  FILE-USR-CHANNEL                PIC X(02).               
001250     02  FILE-USR-CREATE-DATE            PIC X(08).               
001260     02  FILE-USR-CREATE-TIME            PIC X(06).               
001270     02  FILE-USR-CREATE-OPID            PIC X(08).               
001280     02  FILE-USR-UPD-DATE               PIC X(08).               
001290     02  FILE-USR-UPD-OPID               PIC X(08).               
001300     02  FILE-USR-FUTURE-AREA            PIC X(10).               
001310     02  FILLER                          PIC X(44).               
001320 FD  TXNMAST; RECORD 220                                          
001330     LABEL RECORDS ARE STANDARD.                                  
001340 01  TXNMAST-ITEM.                                                
001350     02  FILE-TXN-ID                     PIC 9(09).               
001360     02  FILE-TXN-STATUS                 PIC X(01).               
001370     02  FILE-TXN-SENDER-ID              PIC 9(09).               
001380     02  FILE-TXN-RECEIVER-ID            PIC 9(09).               
001390     02  FILE-TXN-DESCRIPTION            PIC X(100).              
001400     02  FILE-TXN-AMOUNT                 PIC S9(13)V99.           
001410     02  FILE-TXN-CHANNEL-CODE           PIC X(02).               
001420     02  FILE-TXN-BRANCH-CODE            PIC X(04).               
001430     02  FILE-TXN-POST-DATE              PIC X(08).               
001440     02  FILE-TXN-POST-TIME              PIC X(06).               
001450     02  FILE-TXN-POSTED-BY              PIC X(08).               
001460     02  FILE-TXN-FUTURE-AREA            PIC X(10).               
001470     02  FILLER                          PIC X(39).               
001480 WORKING-STORAGE SECTION.                                         
001490***************************************************************** 
001500*    RICH MASTER / REQUEST VIEWS -- SEE THE 070814 ENTRY IN     * 
001510*    EACH MEMBER'S OWN LOG FOR WHY THESE MOVED OUT OF THE FD     *
001520***************************************************************** 
001530     COPY TXNREQ.                                                 
001540     COPY USRREC.                                                 
001550     COPY TXNREC.                                                 
001560***************************************************************** 
001570*    FILE STATUS                                                * 
001580***************************************************************** 
001590 01  TXNIN-FILE-STATUS.                                           
001600     05  TXNIN-STATUS-1                  PIC X.                   
001610     05  TXNIN-STATUS-2                  PIC X.                   
001620 01  USRMAST-FILE-STATUS.                                         
001630     05  USRMAST-STATUS-1                PIC X.                   
001640     05  USRMAST-STATUS-2                PIC X.                   
001650 01  TXNMAST-FILE-STATUS.                                         
001660     05  TXNMAST-STATUS-1                PIC X.                   
001670     05  TXNMAST-STATUS-2                PIC X.                   
001680***************************************************************** 
001690*    EDIT-RESULT CONSTANTS -- 77-LEVEL PAIR, SAME TECHNIQUE USED *
001700*    ELSEWHERE IN THIS SHOP FOR A FOUND/NOT-FOUND RETURN CODE,   *
001710*    REPURPOSED HERE TO DRIVE 900-PROCESS-TXNREQ'S POST-OR-      *
001720*    REJECT BRANCH -- ADDED 070228, REQ CHG-7190.                *
001730***************************************************************** 
001740 77  EDIT-OK                             PIC S9(9) COMP-5         
001750                                          VALUE 1.                
001760 77  EDIT-REJECT                         PIC S9(9) COMP-5         
001770                                          VALUE 2.                
001780 01  EDIT-RESULT                         PIC S9(9) COMP-5.        
001790***************************************************************** 
001800*    COUNTERS AND WORKING KEYS                                 *  
001810***************************************************************** 
001820 01  NEXT-TXN-ID                         PIC 9(09) COMP.          
001830 01  LAST-TXN-ID                         PIC 9(09) COMP.          
001840 01  TXN-REL-KEY                         PIC 9(09) COMP.          
001850 01  USR-REL-KEY                         PIC 9(09) COMP.          
001860 01  READ-CT                             PIC 9(07) COMP.          
001870 01  POSTED-CT                           PIC 9(07) COMP.          
001880 01  REJECT-CT                           PIC 9(07) COMP.          
001890 01  REJECT-REASON                       PIC X(40) VALUE SPACES.  
001900***************************************************************** 
001910*    CASE-INSENSITIVE E-MAIL COMPARE WORK AREA -- NO INTRINSIC  * 
001920*    FUNCTION IS USED; BOTH E-MAILS ARE UPPERCASED THROUGH A    * 
001930*    TRANSLATE TABLE BEFORE THE COMPARE.                        * 
001940***************************************************************** 
001950 01  SENDER-EMAIL-UC                     PIC X(100).              
001960 01  RECEIVER-EMAIL-UC                   PIC X(100).              
001970 01  LOWER-ALPHA  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".   
001980 01  UPPER-ALPHA  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".   
001990*    WHOLE-FIELD ALIAS OF THE TWO EMAIL WORK FIELDS, USED WHEN A  
002000*    SINGLE DISPLAY LINE NEEDS BOTH SIDE BY SIDE                  
002010 01  EMAIL-COMPARE-PAIR.                                          
002020     05  EMAIL-PAIR-SENDER                PIC X(100).             
002030     05  EMAIL-PAIR-RECEIVER              PIC X(100).             
002040 01  EMAIL-COMPARE-PAIR-R                                         
002050         REDEFINES EMAIL-COMPARE-PAIR PIC X(200).                 
002060***************************************************************** 
002070*    CURRENT DATE/TIME WORK AREA                                * 
002080***************************************************************** 
002090 01  CURRENT-DATE-TIME.                                           
002100     05  CURR-DATE                       PIC X(08).               
002110     05  CURR-TIME                       PIC X(06).               
002120*    ALTERNATE VIEW USED WHEN BUILDING THE AUDIT STAMP            Y2K     
002130 01  CURRENT-DATE-TIME-R REDEFINES                                Y2K     
002140         CURRENT-DATE-TIME.                                       Y2K     
002150     05  CURR-CCYY                       PIC X(04).               Y2K     
002160     05  CURR-MM                         PIC X(02).               Y2K     
002170     05  CURR-DD                         PIC X(02).               Y2K     
002180     05  CURR-HHMMSS                     PIC X(06).               
002190 01  SYSTEM-DATE                         PIC 9(08).               
002200***************************************************************** 
002210*    SYSOUT LOG MESSAGE LAYOUTS                                *  
002220***************************************************************** 
002230 01  LOGMSG.                                                      
002240     05  FILLER          PIC X(09) VALUE "TXNADD =>".             
002250     05  LOGMSG-TEXT     PIC X(50).                               
002260 01  LOGMSG-ERR.                                                  
002270     05  FILLER          PIC X(13) VALUE "TXNADD ERR=>".          
002280     05  LOG-ERR-ROUTINE PIC X(10).                               
002290     05  FILLER          PIC X(12) VALUE " STATUS  = ".           
002300     05  LOG-ERR-STATUS  PIC X(02).                               
002310 PROCEDURE DIVISION.                                              
002320***************************************************************** 
002330*  START-TXNADD  --  TOP LEVEL DRIVER                           * 
002340***************************************************************** 
002350 START-TXNADD.                                                    
002360     PERFORM 050-INITIALIZE.                                      
002370     PERFORM 150-FIND-LAST-KEY.                                   
002380     PERFORM 200-READ-TXNREQ.                                     
002390     PERFORM 900-PROCESS-TXNREQ                                   
002400         UNTIL TXNIN-STATUS-1 = "1".                              
002410     PERFORM 950-TERMINATE.                                       
002420     STOP RUN.                                                    
002430***************************************************************** 
002440*  050-INITIALIZE  --  OPEN FILES, GET TODAY'S DATE              *
002450***************************************************************** 
002460 050-INITIALIZE.                                                  
002470     MOVE "Started" TO LOGMSG-TEXT.                               
002480     PERFORM DO-USERLOG.                                          
002490     OPEN INPUT TXNIN.                                            
002500     IF TXNIN-STATUS-1 NOT = "0"                                  
002510         MOVE "OPEN TXNIN" TO LOG-ERR-ROUTINE                     
002520         MOVE TXNIN-FILE-STATUS TO LOG-ERR-STATUS                 
002530         GO TO A-999-EXIT                                         
002540     END-IF.                                                      
002550     OPEN INPUT USRMAST.                                          
002560     IF USRMAST-STATUS-1 NOT = "0"                                
002570         MOVE "OPEN USRMAST" TO LOG-ERR-ROUTINE                   
002580         MOVE USRMAST-FILE-STATUS TO LOG-ERR-STATUS               
002590         GO TO A-999-EXIT                                         
002600     END-IF.                                                      
002610     OPEN I-O TXNMAST.                                            
002620     IF TXNMAST-FILE-STATUS NOT = "00" AND                        
002630             TXNMAST-FILE-STATUS NOT = "05"                       
002640         MOVE "OPEN TXNMAST" TO LOG-ERR-ROUTINE                   
002650         MOVE TXNMAST-FILE-STATUS TO LOG-ERR-STATUS               
002660         GO TO A-999-EXIT                                         
002670     END-IF.                                                      
002680     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                       
002690     MOVE SYSTEM-DATE TO CURR-DATE.                               
002700     ACCEPT CURR-HHMMSS FROM TIME.                                
002710     MOVE ZERO TO READ-CT                                         
002720                  POSTED-CT                                       
002730                  REJECT-CT.                                      
002740***************************************************************** 
002750*  A-999-EXIT  --  BAIL OUT OF AN OPEN FAILURE IN 050-INITIALIZE* 
002760*  NOTHING IS OPEN YET WORTH CLOSING SO THIS PARAGRAPH JUST      *
002770*  NARRATES THE FAILURE AND STOPS THE RUN.  ADDED 070814.       * 
002780***************************************************************** 
002790 A-999-EXIT.                                                      
002800     PERFORM DO-USERLOG-ERR.                                      
002810     STOP RUN.                                                    
002820***************************************************************** 
002830*  150-FIND-LAST-KEY  --  SCAN TXNMAST TO FIND HIGHEST TXN-ID   * 
002840*  SO FAR ON FILE.  NEXT RECORD POSTED GETS THAT VALUE PLUS ONE.* 
002850***************************************************************** 
002860 150-FIND-LAST-KEY.                                               
002870     MOVE ZERO TO LAST-TXN-ID.                                    
002880     MOVE 1 TO TXN-REL-KEY.                                       
002890     START TXNMAST KEY IS NOT LESS THAN TXN-REL-KEY               
002900         INVALID KEY MOVE "10" TO TXNMAST-FILE-STATUS             
002910     END-START.                                                   
002920     PERFORM 160-SCAN-TXNMAST                                     
002930         UNTIL TXNMAST-STATUS-1 = "1".                            
002940     COMPUTE NEXT-TXN-ID = LAST-TXN-ID + 1.                       
002950 160-SCAN-TXNMAST.                                                
002960     READ TXNMAST NEXT RECORD                                     
002970         AT END                                                   
002980             MOVE "10" TO TXNMAST-FILE-STATUS                     
002990         NOT AT END                                               
003000             IF FILE-TXN-ID > LAST-TXN-ID                         
003010                 MOVE FILE-TXN-ID TO LAST-TXN-ID                  
003020             END-IF                                               
003030     END-READ.                                                    
003040***************************************************************** 
003050*  200-READ-TXNREQ  --  GET THE NEXT TRANSFER REQUEST            *
003060***************************************************************** 
003070 200-READ-TXNREQ.                                                 
003080     READ TXNIN                                                   
003090         AT END                                                   
003100             MOVE "10" TO TXNIN-FILE-STATUS                       
003110         NOT AT END                                               
003120             ADD 1 TO READ-CT                                     
003130     END-READ.                                                    
003140***************************************************************** 
003150*  900-PROCESS-TXNREQ  --  EDIT, LOOK UP RECEIVER, POST OR       *
003160*  REJECT ONE TRANSFER REQUEST, THEN READ THE NEXT ONE           *
003170***************************************************************** 
003180 900-PROCESS-TXNREQ.                                              
003190     MOVE SPACES TO REJECT-REASON.                                
003200     PERFORM 300-EDIT-RECEIVER THRU 390-EDIT-CHECKS-EXIT.         
003210     IF EDIT-RESULT = EDIT-OK                                     
003220         PERFORM 500-WRITE-TXN                                    
003230     ELSE                                                         
003240         PERFORM 600-LOG-REJECT                                   
003250     END-IF.                                                      
003260     PERFORM 200-READ-TXNREQ.                                     
003270***************************************************************** 
003280*  300-EDIT-RECEIVER  --  RECEIVER MUST BE PRESENT (NON-ZERO).  * 
003290*  FALLS THROUGH INTO 310-EDIT-AMOUNT WHEN PRESENT -- GO TO IS  * 
003300*  ONLY USED ON THE REJECT PATH.  CHG-7190.                     * 
003310***************************************************************** 
003320 300-EDIT-RECEIVER.                                               
003330     MOVE EDIT-OK TO EDIT-RESULT.                                 
003340     IF FILE-REQ-RECEIVER-ID = ZERO                               
003350         MOVE "Receiver is required" TO REJECT-REASON             
003360         MOVE EDIT-REJECT TO EDIT-RESULT                          
003370         GO TO 390-EDIT-CHECKS-EXIT                               
003380     END-IF.                                                      
003390***************************************************************** 
003400*  310-EDIT-AMOUNT  --  AMOUNT MUST BE PRESENT AND AT LEAST 0.01* 
003410***************************************************************** 
003420 310-EDIT-AMOUNT.                                                 
003430     IF FILE-REQ-AMOUNT < 0.01                                    
003440         MOVE "Amount is required" TO REJECT-REASON               
003450         MOVE EDIT-REJECT TO EDIT-RESULT                          
003460         GO TO 390-EDIT-CHECKS-EXIT                               
003470     END-IF.                                                      
003480***************************************************************** 
003490*  320-EDIT-SELF-XFER  --  LOOK UP THE RECEIVER ON USRMAST BY   * 
003500*  USR-ID (DIRECT RELATIVE READ) AND COMPARE HIS E-MAIL TO THE  * 
003510*  SENDER'S, CASE-INSENSITIVE.  EQUAL MEANS SELF-TRANSFER.      * 
003520*  THE ON-LINE SIDE COMPARES ON E-MAIL, NOT USR-ID, BECAUSE     * 
003530*  BOTH SIDES ARE POPULATED FROM USER OBJECTS THERE -- THIS     * 
003540*  PROGRAM FOLLOWS THE SAME RULE RATHER THAN THE SHORTER USR-ID * 
003550*  COMPARE, SEE THE 040519 MAINTENANCE NOTE ABOVE.  READS THE   * 
003560*  FLAT USRMAST-ITEM FIELDS DIRECTLY -- THIS PARAGRAPH ONLY     * 
003570*  COMPARES A RECEIVER, IT NEVER BUILDS ONE.  SEE 070814.       * 
003580***************************************************************** 
003590 320-EDIT-SELF-XFER.                                              
003600     MOVE FILE-REQ-RECEIVER-ID TO USR-REL-KEY.                    
003610     READ USRMAST                                                 
003620         INVALID KEY                                              
003630             MOVE "Receiver is required" TO REJECT-REASON         
003640             MOVE EDIT-REJECT TO EDIT-RESULT                      
003650             GO TO 390-EDIT-CHECKS-EXIT                           
003660     END-READ.                                                    
003670     MOVE FILE-REQ-SENDER-EMAIL TO SENDER-EMAIL-UC.               
003680     MOVE FILE-USR-EMAIL TO RECEIVER-EMAIL-UC.                    
003690     INSPECT SENDER-EMAIL-UC CONVERTING                           
003700         LOWER-ALPHA TO UPPER-ALPHA.                              
003710     INSPECT RECEIVER-EMAIL-UC CONVERTING                         
003720         LOWER-ALPHA TO UPPER-ALPHA.                              
003730     IF SENDER-EMAIL-UC = RECEIVER-EMAIL-UC                       
003740         MOVE "You cannot send money to yourself"                 
003750             TO REJECT-REASON                                     
003760         MOVE EDIT-REJECT TO EDIT-RESULT                          
003770     END-IF.                                                      
003780 390-EDIT-CHECKS-EXIT.                                            
003790     EXIT.                                                        
003800***************************************************************** 
003810*  500-WRITE-TXN  --  BUILD AND POST THE NEW TRANSACTION RECORD * 
003820***************************************************************** 
003830 500-WRITE-TXN.                                                   
003840     MOVE NEXT-TXN-ID TO TXN-REL-KEY.                             
003850     INITIALIZE TXN-MASTER-RECORD.                                
003860     MOVE NEXT-TXN-ID TO TXN-ID.                                  
003870     SET TXN-ACTIVE TO TRUE.                                      
003880     MOVE FILE-REQ-SENDER-ID TO TXN-SENDER-ID.                    
003890     MOVE FILE-REQ-RECEIVER-ID TO TXN-RECEIVER-ID.                
003900     MOVE FILE-REQ-DESCRIPTION TO TXN-DESCRIPTION.                
003910     MOVE FILE-REQ-AMOUNT TO TXN-AMOUNT.                          
003920     MOVE FILE-REQ-CHANNEL TO TXN-CHANNEL-CODE.                   
003930     MOVE FILE-REQ-BRANCH-CODE TO TXN-BRANCH-CODE.                
003940     MOVE CURR-DATE TO TXN-POST-DATE.                             Y2K     
003950     MOVE CURR-HHMMSS TO TXN-POST-TIME.                           
003960     MOVE "TXNADD  " TO TXN-POSTED-BY.                            
003970     PERFORM WRITE-REC.                                           
003980     IF TXNMAST-STATUS-1 NOT = "0"                                
003990         PERFORM WRITEIT-ERROR                                    
004000     ELSE                                                         
004010         ADD 1 TO NEXT-TXN-ID                                     
004020         ADD 1 TO POSTED-CT                                       
004030         MOVE "Transaction posted" TO LOGMSG-TEXT                 
004040         PERFORM DO-USERLOG                                       
004050     END-IF.                                                      
004060***************************************************************** 
004070*  WRITE-REC  --  MOVE THE RICH TXN-MASTER-RECORD VIEW INTO THE * 
004080*  FLAT TXNMAST-ITEM FD RECORD AND WRITE IT.  ADDED 070814 WHEN * 
004090*  TXNREC MOVED OUT OF THE FD SECTION.                           *
004100***************************************************************** 
004110 WRITE-REC.                                                       
004120     MOVE TXN-ID TO FILE-TXN-ID.                                  
004130     MOVE TXN-REC-STATUS TO FILE-TXN-STATUS.                      
004140     MOVE TXN-SENDER-ID TO FILE-TXN-SENDER-ID.                    
004150     MOVE TXN-RECEIVER-ID TO FILE-TXN-RECEIVER-ID.                
004160     MOVE TXN-DESCRIPTION TO FILE-TXN-DESCRIPTION.                
004170     MOVE TXN-AMOUNT TO FILE-TXN-AMOUNT.                          
004180     MOVE TXN-CHANNEL-CODE TO FILE-TXN-CHANNEL-CODE.              
004190     MOVE TXN-BRANCH-CODE TO FILE-TXN-BRANCH-CODE.                
004200     MOVE TXN-POST-DATE TO FILE-TXN-POST-DATE.                    
004210     MOVE TXN-POST-TIME TO FILE-TXN-POST-TIME.                    
004220     MOVE TXN-POSTED-BY TO FILE-TXN-POSTED-BY.                    
004230     MOVE TXN-FUTURE-AREA TO FILE-TXN-FUTURE-AREA.                
004240     WRITE TXNMAST-ITEM.                                          
004250***************************************************************** 
004260*  WRITEIT-ERROR  --  THE WRITE ABOVE FAILED.  NARRATE IT AND   * 
004270*  COUNT THIS ONE REQUEST AS REJECTED -- THE RUN KEEPS GOING,   * 
004280*  THE NEXT REQUEST ON TXNIN GETS ITS OWN CHANCE.  ADDED 070814.* 
004290***************************************************************** 
004300 WRITEIT-ERROR.                                                   
004310     MOVE "WRITE TXNMAST" TO LOG-ERR-ROUTINE.                     
004320     MOVE TXNMAST-FILE-STATUS TO LOG-ERR-STATUS.                  
004330     PERFORM DO-USERLOG-ERR.                                      
004340     PERFORM 600-LOG-REJECT.                                      
004350***************************************************************** 
004360*  600-LOG-REJECT  --  COUNT AND NARRATE A REJECTED REQUEST     * 
004370***************************************************************** 
004380 600-LOG-REJECT.                                                  
004390     ADD 1 TO REJECT-CT.                                          
004400     MOVE REJECT-REASON TO LOGMSG-TEXT.                           
004410     PERFORM DO-USERLOG.                                          
004420     DISPLAY "  SENDER-ID  : " FILE-REQ-SENDER-ID.                
004430     DISPLAY "  RECEIVER-ID: " FILE-REQ-RECEIVER-ID.              
004440***************************************************************** 
004450*  950-TERMINATE  --  CLOSE FILES AND REPORT RUN TOTALS         * 
004460***************************************************************** 
004470 950-TERMINATE.                                                   
004480     CLOSE TXNIN.                                                 
004490     CLOSE USRMAST.                                               
004500     CLOSE TXNMAST.                                               
004510     MOVE "Ended" TO LOGMSG-TEXT.                                 
004520     PERFORM DO-USERLOG.                                          
004530     DISPLAY "TXNADD READ    = " READ-CT.                         
004540     DISPLAY "TXNADD POSTED  = " POSTED-CT.                       
004550     DISPLAY "TXNADD REJECTED= " REJECT-CT.                       
004560***************************************************************** 
004570*  DO-USERLOG / DO-USERLOG-ERR  --  SHOP-STANDARD LOGGING PAIR. * 
004580*  THE ON-LINE ATMI PROGRAMS ROUTE THESE THROUGH CALL "USERLOG" * 
004590*  TO THE TUXEDO ULOG; THIS BATCH LINE HAS NO ULOG TO CALL INTO * 
004600*  SO THE TWO PARAGRAPHS JUST DISPLAY TO SYSOUT INSTEAD.        * 
004610*  ADDED 070814.                                                 *
004620***************************************************************** 
004630 DO-USERLOG.                                                      
004640     DISPLAY LOGMSG.                                              
004650 DO-USERLOG-ERR.                                                  
004660     DISPLAY LOGMSG-ERR.                                          
