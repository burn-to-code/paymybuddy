000100***************************************************************** 
000110*                                                                *
000120*   TXNREQ  --  TRANSFER REQUEST INPUT RECORD                   * 
000130*                                                                *
000140*   ONE RECORD PER TRANSFER ATTEMPT ON THE TXNIN LINE SEQUENTIAL  
000150*   FILE, PROCESSED IN FILE ORDER BY TXNADD.  NOT PERSISTED.     *
000160*                                                                *
000170*   THE SENDER'S IDENTITY (REQ-SENDER-ID/REQ-SENDER-EMAIL) IS     
000180*   CARRIED ON EVERY REQUEST RECORD -- IN THE ON-LINE SYSTEM      
000190*   THIS CAME FROM THE LOGGED-IN SESSION AND WAS NEVER WRITTEN    
000200*   TO DISK; A BATCH FEED HAS NO SESSION, SO THE UPSTREAM EXTRACT 
000210*   STAMPS IT ONTO EACH RECORD INSTEAD.  SEE CHG-7003.            
000220*                                                                *
000230*   MAINTENANCE HISTORY                                          *
000240*   880112  R.DELGADO   ORIGINAL LAYOUT.                        * 
000250*   021104  L.FENWICK   ADDED REQ-SENDER-ID/REQ-SENDER-EMAIL,     
000260*                        REQ-7003, BATCH TRANSFER FEED PROJECT.  *
000270*   070228  L.FENWICK   ADDED BRANCH/CHANNEL AND EXTRACT-BUILD    
000280*                        TIMESTAMP FIELDS, REQ CHG-7190, SAME     
000290*                        PROJECT AS THE REGREQ/USRREC CHANGE.    *
000300*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000310*                        AND INTO WORKING-STORAGE IN TXNADD --    
000320*                        THE FD NOW CARRIES ITS OWN FLAT          
000330*                        TXNIN-ITEM RECORD.  REQ CHG-7233.        
000340*                                                                 
000350***************************************************************** 
000360 01  TXN-REQUEST-RECORD.                                          
000370*--------------------------------------------------------------   
000380*    SENDER IDENTITY -- SUPPLIED BY THE CALLER, NOT LOOKED UP     
000390*--------------------------------------------------------------   
000400     05  REQ-SENDER-ID                   PIC 9(09).               
000410     05  REQ-SENDER-EMAIL                PIC X(100).              
000420*--------------------------------------------------------------   
000430*    RECEIVER -- REQUIRED, LOOKED UP ON USRMAST BY TXNADD         
000440*--------------------------------------------------------------   
000450     05  REQ-RECEIVER-ID                 PIC 9(09).               
000460*--------------------------------------------------------------   
000470*    FREE-TEXT MEMO -- OPTIONAL, MAY BE SPACES                    
000480*--------------------------------------------------------------   
000490     05  REQ-DESCRIPTION                 PIC X(100).              
000500*--------------------------------------------------------------   
000510*    AMOUNT -- REQUIRED, MUST BE >= 0.01                          
000520*--------------------------------------------------------------   
000530     05  REQ-AMOUNT                      PIC S9(13)V99.           
000540*--------------------------------------------------------------   
000550*    ORIGINATING BRANCH/CHANNEL -- CARRIED THROUGH TO TXNREC,     
000560*    NOT EDITED HERE                                              
000570*--------------------------------------------------------------   
000580     05  REQ-BRANCH-CODE                 PIC X(04).               
000590     05  REQ-SOURCE-CHANNEL              PIC X(02).               
000600*--------------------------------------------------------------   
000610*    EXTRACT-BUILD TIMESTAMP -- WHEN THE UPSTREAM FEED WROTE      
000620*    THIS RECORD, INFORMATIONAL ONLY, NEVER RECOMPUTED BY TXNADD  
000630*--------------------------------------------------------------   
000640     05  REQ-SUBMIT-DATE                 PIC X(08).               
000650     05  REQ-SUBMIT-TIME                 PIC X(06).               
000660*--------------------------------------------------------------   
000670*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
000680*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
000690*--------------------------------------------------------------   
000700     05  REQ-FUTURE-AREA                 PIC X(10).               
000710     05  REQ-FUTURE-AREA-R REDEFINES REQ-FUTURE-AREA.             
000720         10  REQ-FUTURE-NUMERIC          PIC 9(10).               
000730*--------------------------------------------------------------   
000740*    RESERVED FOR FUTURE EXPANSION                                
000750*--------------------------------------------------------------   
000760     05  FILLER                          PIC X(17).               
