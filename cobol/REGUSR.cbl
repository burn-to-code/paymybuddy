000100***************************************************************** 
000110*  (c) MIDSTATE DATA SERVICES -- INTERNAL USE ONLY               *
000120***************************************************************** 
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.      REGUSR.                                         
000150 AUTHOR.          R. DELGADO.                                     
000160 INSTALLATION.    MIDSTATE DATA SERVICES - ACCOUNT SERVICES UNIT. 
000170 DATE-WRITTEN.    03/11/87.                                       
000180 DATE-COMPILED.                                                   
000190 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.               
000200***************************************************************** 
000210*  REGUSR -- NEW ACCOUNT REGISTRATION                           * 
000220*                                                                 
000230*  READS ONE REGISTRATION REQUEST PER INVOCATION FROM REGIN,      
000240*  CHECKS THE REQUESTED E-MAIL AND USERNAME AGAINST USRMAST FOR   
000250*  DUPLICATES, RUNS THE PASSWORD THROUGH THE STANDARD ENCODE      
000260*  ROUTINE, AND POSTS A NEW USER RECORD.  REJECTED REQUESTS ARE   
000270*  NOT WRITTEN AND ARE LOGGED TO SYSOUT WITH THEIR REASON.        
000280*                                                                 
000290*  MAINTENANCE HISTORY                                            
000300*  ---------------------------------------------------------      
000310*  870311  R.DELGADO   ORIGINAL PROGRAM, ACCT-MASTER PROJECT.     
000320*  880905  R.DELGADO   USRMAST CONVERTED FROM SEQUENTIAL TO       
000330*                       RELATIVE ORGANIZATION; ADDED 150-FIND-    
000340*                       LAST-KEY SO USR-ID TRACKS REL KEY.        
000350*  911202  R.DELGADO   ADDED DEFENSIVE BLANK-FIELD EDIT (100-     
000360*                       EDIT-REGREQ) PER AUDIT FINDING 91-118.    
000370*  930714  T.OKONKWO   USRMAST E-MAIL FIELD WIDENED, SEE USRREC   
000380*                       MAINTENANCE LOG, REQ CHG-4471.            
000390*  981030  P.HARGROVE  Y2K REMEDIATION - AUDIT DATE FIELDS NOW    Y2K     
000400*                       CCYYMMDD, CURR-DATE REBUILT 4-DIGIT.      Y2K     
000410*  990126  P.HARGROVE  Y2K REMEDIATION COMPLETE, SIGNED OFF BY    Y2K     
000420*                       QA PER PROJECT MILESTONE 99-004.          Y2K     
000430*  021104  L.FENWICK   PASSWORD ENCODE ROUTINE REPLACED, OLD ONE  
000440*                       FLAGGED WEAK BY SECURITY REVIEW CHG-6877. 
000450*  061013  L.FENWICK   ADDED USR-LAST-UPD-DATE STAMP ON EVERY     
000460*                       POST FOR THE COMPLIANCE AUDIT TRAIL.      
000470*  070228  L.FENWICK   RECAST 100/300/310-EDIT-REGREQ INTO A      
000480*                       SINGLE PERFORM-THRU RANGE WITH GO TO      
000490*                       SHORT-CIRCUITS INSTEAD OF THE REPEATED    
000500*                       IF REJECT-REASON = SPACES GUARDS.         
000510*                       DUP-FOUND SWITCH RECAST AS A 77-LEVEL     
000520*                       CONSTANT PAIR.  500-WRITE-USER NOW        
000530*                       STAMPS BRANCH/CHANNEL AND OPERATOR-ID     
000540*                       FROM THE FEED.  REQ CHG-7190.             
000550*  070814  L.FENWICK   DROPPED THE WS- PREFIX SHOPWIDE PER THE    
000560*                       ATMI CONVERSION REVIEW -- THIS PROGRAM    
000570*                       NEVER RAN UNDER TUXEDO AND SHOULD NOT     
000580*                       LOOK LIKE IT DOES.  TOP PARAGRAPH RENAMED 
000590*                       START-REGUSR; ADDED A-999-EXIT, WRITEIT-  
000600*                       ERROR, WRITE-REC, DO-USERLOG, DO-USERLOG- 
000610*                       ERR TO MATCH THE REST OF THE SHOP'S BATCH 
000620*                       LINE.  USRMAST AND REGIN NOW CARRY A FLAT 
000630*                       FD RECORD EACH -- USRREC/REGREQ MOVED TO  
000640*                       WORKING-STORAGE, SEE THEIR OWN LOGS.      
000650*                       REQ CHG-7233.                             
000660***************************************************************** 
000670 ENVIRONMENT DIVISION.                                            
000680 CONFIGURATION SECTION.                                           
000690 SOURCE-COMPUTER.    MIDSTATE-3090.                               
000700 OBJECT-COMPUTER.    MIDSTATE-3090.                               
000710 SPECIAL-NAMES.                                                   
000720     C01 IS TOP-OF-FORM                                           
000730     CLASS ALPHA-CLASS IS "A" THRU "Z" "a" THRU "z"               
000740     UPSI-0 IS TEST-RUN-SWITCH.                                   
000750 INPUT-OUTPUT SECTION.                                            
000760 FILE-CONTROL.                                                    
000770     SELECT REGIN ASSIGN TO REGIN                                 
000780         ORGANIZATION IS LINE SEQUENTIAL                          
000790         FILE STATUS IS REGIN-FILE-STATUS.                        
000800     SELECT USRMAST ASSIGN TO USRMAST                             
000810         ORGANIZATION IS RELATIVE                                 
000820         ACCESS MODE IS DYNAMIC                                   
000830         RELATIVE KEY IS USR-REL-KEY                              
000840         FILE STATUS IS USRMAST-FILE-STATUS.                      
000850 DATA DIVISION.                                                   
000860 FILE SECTION.                                                    
000870***************************************************************** 
000880*    REGIN / USRMAST CARRY A FLAT RECORD EACH, FIELD FOR FIELD  * 
000890*    AGAINST THE FEED AND THE MASTER, NO 88-LEVELS, NO          * 
000900*    REDEFINES.  THE RICH USR-MASTER-RECORD / REG-REQUEST-      * 
000910*    RECORD VIEWS COPIED BELOW IN WORKING-STORAGE ARE WHAT THE  * 
000920*    REST OF THIS PROGRAM ACTUALLY WORKS WITH -- WRITE-REC      * 
000930*    MOVES THE ONE INTO THE OTHER JUST BEFORE THE WRITE.        * 
000940***************************************************************** 
000950 FD  REGIN; RECORD 300                                            
000960     LABEL RECORDS ARE OMITTED.                                   
000970 01  REGIN-ITEM.                                                  
000980     02  FILE-REQ-USERNAME               PIC X(50).               
000990     02  FILE-REQ-EMAIL                  PIC X(100).              
001000     02  FILE-REQ-PASSWORD               PIC X(100).              
001010     02  FILE-REQ-BRANCH-CODE            PIC X(04).               
001020     02  FILE-REQ-CHANNEL                PIC X(02).               
001030     02  FILE-REQ-SUBMIT-DATE            PIC X(08).               
001040     02  FILE-REQ-SUBMIT-TIME            PIC X(06).               
001050     02  FILE-REQ-FUTURE-AREA            PIC X(10).               
001060     02  FILLER                          PIC X(20).               
001070 FD  USRMAST; RECORD 360                                          
001080     LABEL RECORDS ARE STANDARD.                                  
001090 01  USRMAST-ITEM.                                                
001100     02  FILE-USR-ID                     PIC 9(09).               
001110     02  FILE-USR-STATUS                 PIC X(01).               
001120     02  FILE-USR-USERNAME               PIC X(50).               
001130     02  FILE-USR-EMAIL                  PIC X(100).              
001140     02  FILE-USR-PASSWORD               PIC X(100).              
001150     02  FILE-USR-BRANCH-CODE            PIC X(04).               
001160     02  FILE-USR-REGION-CODE            PIC X(02).               
001170     02  FILE-USR-CHANNEL                PIC X(02).               
001180     02  FILE-USR-CREATE-DATE            PIC X(08).               
001190     02  FILE-USR-CREATE-TIME            PIC X(06).               
001200     02  FILE-USR-CREATE-OPID            PIC X(08).               
001210     02  FILE-USR-UPD-DATE               PIC X(08).               
001220     02  FILE-USR-UPD-OPID               PIC X(08).               
001230     02  FILE-USR-FUTURE-AREA            PIC X(10).               
001240     02  FILLER                          PIC X(44).               
001250 WORKING-STORAGE SECTION.                                         
001260***************************************************************** 
001270*    RICH MASTER / REQUEST VIEWS -- SEE THE 070814 ENTRY IN     * 
001280*    EACH MEMBER'S OWN LOG FOR WHY THESE MOVED OUT OF THE FD     *
001290***************************************************************** 
001300     COPY REGREQ.                                                 
001310     COPY USRREC.                                                 
001320***************************************************************** 
001330*    FILE STATUS                                                * 
001340***************************************************************** 
001350 01  REGIN-FILE-STATUS.                                           
001360     05  REGIN-STATUS-1                  PIC X.                   
001370     05  REGIN-STATUS-2                  PIC X.                   
001380 01  USRMAST-FILE-STATUS.                                         
001390     05  USRMAST-STATUS-1                PIC X.                   
001400     05  USRMAST-STATUS-2                PIC X.                   
001410***************************************************************** 
001420*    DUP-CHECK CONSTANTS -- 77-LEVEL PAIR, SAME TECHNIQUE USED   *
001430*    ELSEWHERE IN THIS SHOP FOR A FOUND/NOT-FOUND RETURN CODE,   *
001440*    REPURPOSED HERE TO DRIVE THE SCAN LOOPS IN 300-CHECK-       *
001450*    EMAIL-DUP AND 310-CHECK-USER-DUP -- ADDED 070228, CHG-7190. *
001460***************************************************************** 
001470 77  REC-FOUND                           PIC S9(9) COMP-5         
001480                                          VALUE 1.                
001490 77  REC-NOT-FOUND                       PIC S9(9) COMP-5         
001500                                          VALUE 2.                
001510 01  DUP-SWITCH                          PIC S9(9) COMP-5.        
001520***************************************************************** 
001530*    COUNTERS AND WORKING KEYS                                 *  
001540***************************************************************** 
001550 01  NEXT-USR-ID                         PIC 9(09) COMP.          
001560 01  LAST-USR-ID                         PIC 9(09) COMP.          
001570 01  USR-REL-KEY                         PIC 9(09) COMP.          
001580 01  READ-CT                             PIC 9(07) COMP.          
001590 01  POSTED-CT                           PIC 9(07) COMP.          
001600 01  REJECT-CT                           PIC 9(07) COMP.          
001610 01  REJECT-REASON                       PIC X(40) VALUE SPACES.  
001620***************************************************************** 
001630*    CURRENT DATE/TIME WORK AREA                                * 
001640***************************************************************** 
001650 01  CURRENT-DATE-TIME.                                           
001660     05  CURR-DATE                       PIC X(08).               
001670     05  CURR-TIME                       PIC X(06).               
001680*    ALTERNATE VIEW USED WHEN BUILDING THE AUDIT STAMP            Y2K     
001690 01  CURRENT-DATE-TIME-R REDEFINES                                Y2K     
001700         CURRENT-DATE-TIME.                                       Y2K     
001710     05  CURR-CCYY                       PIC X(04).               Y2K     
001720     05  CURR-MM                         PIC X(02).               Y2K     
001730     05  CURR-DD                         PIC X(02).               Y2K     
001740     05  CURR-HHMMSS                     PIC X(06).               
001750 01  SYSTEM-DATE                         PIC 9(08).               
001760***************************************************************** 
001770*    PASSWORD ENCODE WORK AREA -- PLACEHOLDER SUBSTITUTION        
001780*    CIPHER ONLY, NOT A CRYPTOGRAPHIC ROUTINE.  STANDS IN FOR     
001790*    THE SHOP'S PLUGGABLE PASSWORD ENCODER ON THE ON-LINE SIDE.   
001800***************************************************************** 
001810 01  ENCODED-PASSWORD                    PIC X(100) VALUE SPACES. 
001820 01  PLAIN-ALPHABET.                                              
001830     05  FILLER  PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".    
001840     05  FILLER  PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".    
001850 01  CIPHER-ALPHABET.                                             
001860     05  FILLER  PIC X(26) VALUE "NOPQRSTUVWXYZABCDEFGHIJKLM".    
001870     05  FILLER  PIC X(26) VALUE "nopqrstuvwxyzabcdefghijklm".    
001880*    WHOLE-FIELD ALIAS OF THE TWO ALPHABETS, USED BY 400-ENCODE-  
001890*    PASSWORD WHEN IT BUILDS THE INSPECT CONVERTING PHRASE        
001900 01  ALPHABET-PAIR REDEFINES PLAIN-ALPHABET PIC X(52).            
001910***************************************************************** 
001920*    SYSOUT LOG MESSAGE LAYOUTS                                *  
001930***************************************************************** 
001940 01  LOGMSG.                                                      
001950     05  FILLER          PIC X(09) VALUE "REGUSR =>".             
001960     05  LOGMSG-TEXT     PIC X(50).                               
001970 01  LOGMSG-ERR.                                                  
001980     05  FILLER          PIC X(13) VALUE "REGUSR ERR=>".          
001990     05  LOG-ERR-ROUTINE PIC X(10).                               
002000     05  FILLER          PIC X(12) VALUE " STATUS  = ".           
002010     05  LOG-ERR-STATUS  PIC X(02).                               
002020 PROCEDURE DIVISION.                                              
002030***************************************************************** 
002040*  START-REGUSR  --  TOP LEVEL DRIVER                           * 
002050***************************************************************** 
002060 START-REGUSR.                                                    
002070     PERFORM 050-INITIALIZE.                                      
002080     PERFORM 150-FIND-LAST-KEY.                                   
002090     PERFORM 200-READ-REGREQ.                                     
002100     PERFORM 900-PROCESS-REGREQ                                   
002110         UNTIL REGIN-STATUS-1 = "1".                              
002120     PERFORM 950-TERMINATE.                                       
002130     STOP RUN.                                                    
002140***************************************************************** 
002150*  050-INITIALIZE  --  OPEN FILES, GET TODAY'S DATE              *
002160***************************************************************** 
002170 050-INITIALIZE.                                                  
002180     MOVE "Started" TO LOGMSG-TEXT.                               
002190     PERFORM DO-USERLOG.                                          
002200     OPEN INPUT REGIN.                                            
002210     IF REGIN-STATUS-1 NOT = "0"                                  
002220         MOVE "OPEN REGIN" TO LOG-ERR-ROUTINE                     
002230         MOVE REGIN-FILE-STATUS TO LOG-ERR-STATUS                 
002240         GO TO A-999-EXIT                                         
002250     END-IF.                                                      
002260     OPEN I-O USRMAST.                                            
002270     IF USRMAST-FILE-STATUS NOT = "00" AND                        
002280             USRMAST-FILE-STATUS NOT = "05"                       
002290         MOVE "OPEN USRMAST" TO LOG-ERR-ROUTINE                   
002300         MOVE USRMAST-FILE-STATUS TO LOG-ERR-STATUS               
002310         GO TO A-999-EXIT                                         
002320     END-IF.                                                      
002330     ACCEPT SYSTEM-DATE FROM DATE YYYYMMDD.                       
002340     MOVE SYSTEM-DATE TO CURR-DATE.                               
002350     ACCEPT CURR-HHMMSS FROM TIME.                                
002360     MOVE ZERO TO READ-CT                                         
002370                  POSTED-CT                                       
002380                  REJECT-CT.                                      
002390***************************************************************** 
002400*  A-999-EXIT  --  BAIL OUT OF AN OPEN FAILURE IN 050-INITIALIZE* 
002410*  NOTHING IS OPEN YET WORTH CLOSING SO THIS PARAGRAPH JUST      *
002420*  NARRATES THE FAILURE AND STOPS THE RUN.  ADDED 070814.       * 
002430***************************************************************** 
002440 A-999-EXIT.                                                      
002450     PERFORM DO-USERLOG-ERR.                                      
002460     STOP RUN.                                                    
002470***************************************************************** 
002480*  150-FIND-LAST-KEY  --  SCAN USRMAST TO FIND HIGHEST USR-ID   * 
002490*  SO FAR ON FILE.  NEXT RECORD POSTED GETS THAT VALUE PLUS ONE.* 
002500*  USRMAST HAS NO SEPARATE ID-GENERATOR FILE -- THE FILE IS ITS * 
002510*  OWN GENERATOR, RELATIVE KEY TRACKING USR-ID ONE FOR ONE.     * 
002520***************************************************************** 
002530 150-FIND-LAST-KEY.                                               
002540     MOVE ZERO TO LAST-USR-ID.                                    
002550     MOVE 1 TO USR-REL-KEY.                                       
002560     START USRMAST KEY IS NOT LESS THAN USR-REL-KEY               
002570         INVALID KEY MOVE "10" TO USRMAST-FILE-STATUS             
002580     END-START.                                                   
002590     PERFORM 160-SCAN-USRMAST                                     
002600         UNTIL USRMAST-STATUS-1 = "1".                            
002610     COMPUTE NEXT-USR-ID = LAST-USR-ID + 1.                       
002620 160-SCAN-USRMAST.                                                
002630     READ USRMAST NEXT RECORD                                     
002640         AT END                                                   
002650             MOVE "10" TO USRMAST-FILE-STATUS                     
002660         NOT AT END                                               
002670             IF FILE-USR-ID > LAST-USR-ID                         
002680                 MOVE FILE-USR-ID TO LAST-USR-ID                  
002690             END-IF                                               
002700     END-READ.                                                    
002710***************************************************************** 
002720*  200-READ-REGREQ  --  GET THE NEXT REGISTRATION REQUEST        *
002730***************************************************************** 
002740 200-READ-REGREQ.                                                 
002750     READ REGIN                                                   
002760         AT END                                                   
002770             MOVE "10" TO REGIN-FILE-STATUS                       
002780         NOT AT END                                               
002790             ADD 1 TO READ-CT                                     
002800     END-READ.                                                    
002810***************************************************************** 
002820*  900-PROCESS-REGREQ  --  EDIT, CHECK DUPLICATES, POST OR       *
002830*  REJECT ONE REGISTRATION REQUEST, THEN READ THE NEXT ONE       *
002840***************************************************************** 
002850 900-PROCESS-REGREQ.                                              
002860     MOVE SPACES TO REJECT-REASON.                                
002870     PERFORM 100-EDIT-REGREQ THRU 390-EDIT-CHECKS-EXIT.           
002880     IF REJECT-REASON = SPACES                                    
002890         PERFORM 400-ENCODE-PASSWORD                              
002900         PERFORM 500-WRITE-USER                                   
002910     ELSE                                                         
002920         PERFORM 600-LOG-REJECT                                   
002930     END-IF.                                                      
002940     PERFORM 200-READ-REGREQ.                                     
002950***************************************************************** 
002960*  100-EDIT-REGREQ  --  DEFENSIVE BLANK-FIELD CHECK.  THE ON-    *
002970*  LINE SIDE ALREADY ENFORCES THESE BUT THE LAYER BELOW IT DOES * 
002980*  NOT RE-VALIDATE, SO THIS PROGRAM DOES NOT TRUST ITS INPUT.   * 
002990*  FALLS THROUGH INTO 300-CHECK-EMAIL-DUP WHEN ALL THREE ARE    * 
003000*  PRESENT -- GO TO ONLY USED ON THE REJECT PATH.  CHG-7190.    * 
003010***************************************************************** 
003020 100-EDIT-REGREQ.                                                 
003030     IF FILE-REQ-USERNAME = SPACES                                
003040         MOVE "Username is required" TO REJECT-REASON             
003050         GO TO 390-EDIT-CHECKS-EXIT                               
003060     END-IF.                                                      
003070     IF FILE-REQ-EMAIL = SPACES                                   
003080         MOVE "Email is required" TO REJECT-REASON                
003090         GO TO 390-EDIT-CHECKS-EXIT                               
003100     END-IF.                                                      
003110     IF FILE-REQ-PASSWORD = SPACES                                
003120         MOVE "Password is required" TO REJECT-REASON             
003130         GO TO 390-EDIT-CHECKS-EXIT                               
003140     END-IF.                                                      
003150***************************************************************** 
003160*  300-CHECK-EMAIL-DUP  --  SEQUENTIAL SCAN OF USRMAST FOR AN   * 
003170*  EXISTING RECORD WITH THE SAME E-MAIL ADDRESS, EXACT MATCH.   * 
003180*  JUMPS TO 310-CHECK-USER-DUP ON EXIT SO 305-SCAN-EMAIL IS     * 
003190*  NEVER REACHED BY FALL-THROUGH -- IT ONLY RUNS WHEN PERFORMED * 
003200*  FROM THE LOOP BELOW.                                          *
003210***************************************************************** 
003220 300-CHECK-EMAIL-DUP.                                             
003230     MOVE 1 TO USR-REL-KEY.                                       
003240     START USRMAST KEY IS NOT LESS THAN USR-REL-KEY               
003250         INVALID KEY MOVE "10" TO USRMAST-FILE-STATUS             
003260         NOT INVALID KEY MOVE "00" TO USRMAST-FILE-STATUS         
003270     END-START.                                                   
003280     MOVE REC-NOT-FOUND TO DUP-SWITCH.                            
003290     PERFORM 305-SCAN-EMAIL                                       
003300         UNTIL USRMAST-STATUS-1 = "1" OR DUP-SWITCH = REC-FOUND.  
003310     IF DUP-SWITCH = REC-FOUND                                    
003320         MOVE "Email already in use" TO REJECT-REASON             
003330         GO TO 390-EDIT-CHECKS-EXIT                               
003340     END-IF.                                                      
003350     GO TO 310-CHECK-USER-DUP.                                    
003360 305-SCAN-EMAIL.                                                  
003370     READ USRMAST NEXT RECORD                                     
003380         AT END                                                   
003390             MOVE "10" TO USRMAST-FILE-STATUS                     
003400         NOT AT END                                               
003410             IF FILE-USR-EMAIL = FILE-REQ-EMAIL                   
003420                 MOVE REC-FOUND TO DUP-SWITCH                     
003430             END-IF                                               
003440     END-READ.                                                    
003450***************************************************************** 
003460*  310-CHECK-USER-DUP  --  SEQUENTIAL SCAN OF USRMAST FOR AN    * 
003470*  EXISTING RECORD WITH THE SAME USERNAME, EXACT MATCH.  JUMPS  * 
003480*  TO 390-EDIT-CHECKS-EXIT SO 315-SCAN-USERNAME IS NEVER        * 
003490*  REACHED BY FALL-THROUGH.                                     * 
003500***************************************************************** 
003510 310-CHECK-USER-DUP.                                              
003520     MOVE 1 TO USR-REL-KEY.                                       
003530     START USRMAST KEY IS NOT LESS THAN USR-REL-KEY               
003540         INVALID KEY MOVE "10" TO USRMAST-FILE-STATUS             
003550         NOT INVALID KEY MOVE "00" TO USRMAST-FILE-STATUS         
003560     END-START.                                                   
003570     MOVE REC-NOT-FOUND TO DUP-SWITCH.                            
003580     PERFORM 315-SCAN-USERNAME                                    
003590         UNTIL USRMAST-STATUS-1 = "1" OR DUP-SWITCH = REC-FOUND.  
003600     IF DUP-SWITCH = REC-FOUND                                    
003610         MOVE "Username already in use" TO REJECT-REASON          
003620     END-IF.                                                      
003630     GO TO 390-EDIT-CHECKS-EXIT.                                  
003640 315-SCAN-USERNAME.                                               
003650     READ USRMAST NEXT RECORD                                     
003660         AT END                                                   
003670             MOVE "10" TO USRMAST-FILE-STATUS                     
003680         NOT AT END                                               
003690             IF FILE-USR-USERNAME = FILE-REQ-USERNAME             
003700                 MOVE REC-FOUND TO DUP-SWITCH                     
003710             END-IF                                               
003720     END-READ.                                                    
003730 390-EDIT-CHECKS-EXIT.                                            
003740     EXIT.                                                        
003750***************************************************************** 
003760*  400-ENCODE-PASSWORD  --  PLACEHOLDER ENCODE.  THE ON-LINE    * 
003770*  SIDE RUNS THE PASSWORD THROUGH A PLUGGABLE ONE-WAY ENCODER;  * 
003780*  THIS LAYER SUBSTITUTES A FIXED ROTATION CIPHER SO A VALUE IS * 
003790*  ALWAYS STORED ENCODED.  NOT A SECURITY CLAIM.                * 
003800***************************************************************** 
003810 400-ENCODE-PASSWORD.                                             
003820     MOVE FILE-REQ-PASSWORD TO ENCODED-PASSWORD.                  
003830     INSPECT ENCODED-PASSWORD CONVERTING                          
003840         PLAIN-ALPHABET TO CIPHER-ALPHABET.                       
003850***************************************************************** 
003860*  500-WRITE-USER  --  BUILD AND POST THE NEW USER RECORD       * 
003870***************************************************************** 
003880 500-WRITE-USER.                                                  
003890     MOVE NEXT-USR-ID TO USR-REL-KEY.                             
003900     INITIALIZE USR-MASTER-RECORD.                                
003910     MOVE NEXT-USR-ID TO USR-ID.                                  
003920     SET USR-ACTIVE TO TRUE.                                      
003930     MOVE FILE-REQ-USERNAME TO USR-USERNAME.                      
003940     MOVE FILE-REQ-EMAIL TO USR-EMAIL.                            
003950     MOVE ENCODED-PASSWORD TO USR-PASSWORD.                       
003960     MOVE FILE-REQ-BRANCH-CODE TO USR-BRANCH-CODE.                
003970     MOVE FILE-REQ-CHANNEL TO USR-SOURCE-CHANNEL.                 
003980     MOVE CURR-DATE TO USR-CREATE-DATE.                           Y2K     
003990     MOVE CURR-HHMMSS TO USR-CREATE-TIME.                         
004000     MOVE "REGUSR  " TO USR-CREATE-USER-ID.                       
004010     MOVE CURR-DATE TO USR-LAST-UPD-DATE.                         Y2K     
004020     MOVE "REGUSR  " TO USR-LAST-UPD-USER-ID.                     
004030     PERFORM WRITE-REC.                                           
004040     IF USRMAST-STATUS-1 NOT = "0"                                
004050         PERFORM WRITEIT-ERROR                                    
004060     ELSE                                                         
004070         ADD 1 TO NEXT-USR-ID                                     
004080         ADD 1 TO POSTED-CT                                       
004090         MOVE "User posted" TO LOGMSG-TEXT                        
004100         PERFORM DO-USERLOG                                       
004110     END-IF.                                                      
004120***************************************************************** 
004130*  WRITE-REC  --  MOVE THE RICH USR-MASTER-RECORD VIEW INTO THE * 
004140*  FLAT USRMAST-ITEM FD RECORD AND WRITE IT.  ADDED 070814 WHEN * 
004150*  USRREC MOVED OUT OF THE FD SECTION.                           *
004160***************************************************************** 
004170 WRITE-REC.                                                       
004180     MOVE USR-ID TO FILE-USR-ID.                                  
004190     MOVE USR-REC-STATUS TO FILE-USR-STATUS.                      
004200     MOVE USR-USERNAME TO FILE-USR-USERNAME.                      
004210     MOVE USR-EMAIL TO FILE-USR-EMAIL.                            
004220     MOVE USR-PASSWORD TO FILE-USR-PASSWORD.                      
004230     MOVE USR-BRANCH-CODE TO FILE-USR-BRANCH-CODE.                
004240     MOVE USR-REGION-CODE TO FILE-USR-REGION-CODE.                
004250     MOVE USR-SOURCE-CHANNEL TO FILE-USR-CHANNEL.                 
004260     MOVE USR-CREATE-DATE TO FILE-USR-CREATE-DATE.                
004270     MOVE USR-CREATE-TIME TO FILE-USR-CREATE-TIME.                
004280     MOVE USR-CREATE-USER-ID TO FILE-USR-CREATE-OPID.             
004290     MOVE USR-LAST-UPD-DATE TO FILE-USR-UPD-DATE.                 
004300     MOVE USR-LAST-UPD-USER-ID TO FILE-USR-UPD-OPID.              
004310     MOVE USR-FUTURE-AREA TO FILE-USR-FUTURE-AREA.                
004320     WRITE USRMAST-ITEM.                                          
004330***************************************************************** 
004340*  WRITEIT-ERROR  --  THE WRITE ABOVE FAILED.  NARRATE IT AND   * 
004350*  COUNT THIS ONE REQUEST AS REJECTED -- THE RUN KEEPS GOING,   * 
004360*  THE NEXT REQUEST ON REGIN GETS ITS OWN CHANCE.  ADDED 070814.* 
004370***************************************************************** 
004380 WRITEIT-ERROR.                                                   
004390     MOVE "WRITE USRMAST" TO LOG-ERR-ROUTINE.                     
004400     MOVE USRMAST-FILE-STATUS TO LOG-ERR-STATUS.                  
004410     PERFORM DO-USERLOG-ERR.                                      
004420     PERFORM 600-LOG-REJECT.                                      
004430***************************************************************** 
004440*  600-LOG-REJECT  --  COUNT AND NARRATE A REJECTED REQUEST     * 
004450***************************************************************** 
004460 600-LOG-REJECT.                                                  
004470     ADD 1 TO REJECT-CT.                                          
004480     MOVE REJECT-REASON TO LOGMSG-TEXT.                           
004490     PERFORM DO-USERLOG.                                          
004500     DISPLAY "  USERNAME: " FILE-REQ-USERNAME.                    
004510     DISPLAY "  EMAIL   : " FILE-REQ-EMAIL.                       
004520***************************************************************** 
004530*  950-TERMINATE  --  CLOSE FILES AND REPORT RUN TOTALS         * 
004540***************************************************************** 
004550 950-TERMINATE.                                                   
004560     CLOSE REGIN.                                                 
004570     CLOSE USRMAST.                                               
004580     MOVE "Ended" TO LOGMSG-TEXT.                                 
004590     PERFORM DO-USERLOG.                                          
004600     DISPLAY "REGUSR READ    = " READ-CT.                         
004610     DISPLAY "REGUSR POSTED  = " POSTED-CT.                       
004620     DISPLAY "REGUSR REJECTED= " REJECT-CT.                       
004630***************************************************************** 
004640*  DO-USERLOG / DO-USERLOG-ERR  --  SHOP-STANDARD LOGGING PAIR. * 
004650*  THE ON-LINE ATMI PROGRAMS ROUTE THESE THROUGH CALL "USERLOG" * 
004660*  TO THE TUXEDO ULOG; THIS BATCH LINE HAS NO ULOG TO CALL INTO * 
004670*  SO THE TWO PARAGRAPHS JUST DISPLAY TO SYSOUT INSTEAD.        * 
004680*  ADDED 070814.                                                 *
004690***************************************************************** 
004700 DO-USERLOG.                                                      
004710     DISPLAY LOGMSG.                                              
004720 DO-USERLOG-ERR.                                                  
004730     DISPLAY LOGMSG-ERR.                                          
