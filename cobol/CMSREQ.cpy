000100***************************************************************** 
000110*                                                                *
000120*   CMSREQ  --  COMMISSION-POSTING REQUEST INPUT RECORD          *
000130*                                                                *
000140*   ONE RECORD PER COMMISSION-POSTING ATTEMPT ON THE CMSIN LINE  *
000150*   SEQUENTIAL FILE, PROCESSED IN FILE ORDER BY CMSPST.  NOT      
000160*   PERSISTED -- TXNLOG IS WHAT ACTUALLY GETS WRITTEN.           *
000170*                                                                *
000180*   MAINTENANCE HISTORY                                          *
000190*   880301  R.DELGADO   ORIGINAL LAYOUT.                        * 
000200*   070228  L.FENWICK   REQ-COMMISSION WIDENED S9(08)V99 TO       
000210*                        S9(08)V9(4) PER REQ CHG-7190 -- THE      
000220*                        UPSTREAM RATE TABLE NOW CARRIES 4        
000230*                        DECIMAL PLACES, ROUNDING DOWN TO 2       
000240*                        HAPPENS IN CMSPST, NOT ON THE FEED.      
000250*                        ALSO ADDED BRANCH/CHANNEL AND BUILD      
000260*                        TIMESTAMP FIELDS, SAME PROJECT.          
000270*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000280*                        AND INTO WORKING-STORAGE IN CMSPST --    
000290*                        THE FD NOW CARRIES ITS OWN FLAT          
000300*                        CMSIN-ITEM RECORD.  REQ CHG-7233.        
000310*                                                                 
000320***************************************************************** 
000330 01  CMS-REQUEST-RECORD.                                          
000340*--------------------------------------------------------------   
000350*    TXN-ID OF THE ALREADY-POSTED TRANSACTION THIS COMMISSION     
000360*    ATTACHES TO                                                  
000370*--------------------------------------------------------------   
000380     05  REQ-LOG-TXN-ID                  PIC 9(09).               
000390*--------------------------------------------------------------   
000400*    FREE-TEXT NOTE -- OPTIONAL, MAY BE SPACES                    
000410*--------------------------------------------------------------   
000420     05  REQ-LOG-MESSAGE                 PIC X(200).              
000430*--------------------------------------------------------------   
000440*    TIMESTAMP -- CARRIED AS GIVEN, NEVER RECOMPUTED              
000450*--------------------------------------------------------------   
000460     05  REQ-LOG-DATE                    PIC X(26).               
000470*--------------------------------------------------------------   
000480*    COMMISSION -- MUST BE PRESENT AND > 0.00.  CARRIED AT 4      
000490*    DECIMAL PLACES AS SUPPLIED BY THE UPSTREAM RATE TABLE;       
000500*    350-ROUND-COMMISSION IN CMSPST ROUNDS HALF-UP TO THE 2       
000510*    DECIMALS TXNLOG ACTUALLY STORES -- NOT EXPECTED PRE-ROUNDED  
000520*    ON INPUT                                                     
000530*--------------------------------------------------------------   
000540     05  REQ-COMMISSION                  PIC S9(08)V9(4).         
000550*--------------------------------------------------------------   
000560*    ORIGINATING CHANNEL -- WHERE THE COMMISSION REQUEST CAME     
000570*    FROM, AND THE OPERATOR/JOB-ID THAT BUILT THE FEED            
000580*--------------------------------------------------------------   
000590     05  REQ-CHANNEL-CODE                PIC X(02).               
000600     05  REQ-BRANCH-CODE                 PIC X(04).               
000610*--------------------------------------------------------------   
000620*    EXTRACT-BUILD TIMESTAMP -- WHEN THE UPSTREAM FEED WROTE      
000630*    THIS RECORD, INFORMATIONAL ONLY, NEVER RECOMPUTED BY CMSPST  
000640*--------------------------------------------------------------   
000650     05  REQ-SUBMIT-DATE                 PIC X(08).               
000660     05  REQ-SUBMIT-TIME                 PIC X(06).               
000670*--------------------------------------------------------------   
000680*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
000690*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
000700*--------------------------------------------------------------   
000710     05  REQ-FUTURE-AREA                 PIC X(10).               
000720     05  REQ-FUTURE-AREA-R REDEFINES REQ-FUTURE-AREA.             
000730         10  REQ-FUTURE-NUMERIC          PIC 9(10).               
000740*--------------------------------------------------------------   
000750*    RESERVED FOR FUTURE EXPANSION                                
000760*--------------------------------------------------------------   
000770     05  FILLER                          PIC X(14).               
