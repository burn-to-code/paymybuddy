000100***************************************************************** 
000110*                                                                *
000120*   TXNREC  --  TRANSACTION MASTER RECORD LAYOUT                * 
000130*                                                                *
000140*   ONE RECORD PER MONEY TRANSFER POSTED BY TXNADD.  RELATIVE    *
000150*   KEY OF TXNMAST EQUALS TXN-ID, ASSIGNED THE SAME WAY USR-ID   *
000160*   IS ON USRMAST -- SEE 150-FIND-LAST-KEY.                      *
000170*                                                                *
000180*   MAINTENANCE HISTORY                                          *
000190*   880112  R.DELGADO   ORIGINAL LAYOUT.                        * 
000200*   880905  R.DELGADO   ADDED TXN-REC-STATUS, MATCHES USRREC     *
000210*                        DELETE-FLAG CONVENTION.                 *
000220*   940228  T.OKONKWO   TXN-AMOUNT WIDENED S9(9)V99 TO S9(13)V99 *
000230*                        PER REQ CHG-5102, LARGE-TRANSFER LIMIT  *
000240*                        RAISED.                                 *
000250*   990126  P.HARGROVE  Y2K - POST-DATE NOW CCYYMMDD.             Y2K     
000260*   070228  L.FENWICK   ADDED TXN-CHANNEL-CODE/TXN-BRANCH-CODE   *
000270*                        AND TXN-POSTED-BY OPERATOR-ID, SAME     *
000280*                        CHG-7190 PROJECT AS THE USRREC CHANGE.  *
000290*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000300*                        AND INTO WORKING-STORAGE IN TXNADD --    
000310*                        THE FD NOW CARRIES ITS OWN FLAT          
000320*                        TXNMAST-ITEM RECORD.  REQ CHG-7233.      
000330*                                                                 
000340***************************************************************** 
000350 01  TXN-MASTER-RECORD.                                           
000360*--------------------------------------------------------------   
000370*    KEY AREA -- RELATIVE KEY OF TXNMAST EQUALS TXN-ID            
000380*--------------------------------------------------------------   
000390     05  TXN-KEY-AREA.                                            
000400         10  TXN-ID                      PIC 9(09).               
000410*--------------------------------------------------------------   
000420*    HOUSEKEEPING -- LOGICAL DELETE / REVERSAL FLAG               
000430*--------------------------------------------------------------   
000440     05  TXN-REC-STATUS                  PIC X(01).               
000450         88  TXN-ACTIVE                  VALUE "A".               
000460         88  TXN-REVERSED                VALUE "R".               
000470*--------------------------------------------------------------   
000480*    TRANSFER PARTIES -- USR-ID ON USRMAST, NOT VALIDATED AGAIN   
000490*    HERE ONCE WRITTEN (VALIDATED ONCE, AT POST TIME, BY TXNADD)  
000500*--------------------------------------------------------------   
000510     05  TXN-SENDER-ID                   PIC 9(09).               
000520     05  TXN-RECEIVER-ID                 PIC 9(09).               
000530*--------------------------------------------------------------   
000540*    FREE-TEXT MEMO -- OPTIONAL, MAY BE SPACES                    
000550*--------------------------------------------------------------   
000560     05  TXN-DESCRIPTION                 PIC X(100).              
000570*--------------------------------------------------------------   
000580*    AMOUNT -- STORED EXACTLY AS RECEIVED, NO FEE SUBTRACTED,     
000590*    NO BALANCE CARRIED ANYWHERE ON THIS RECORD (CHG-5102 NOTE)   
000600*--------------------------------------------------------------   
000610     05  TXN-AMOUNT                      PIC S9(13)V99.           
000620*    ALTERNATE UNSIGNED PRINT-FORMAT VIEW, USED BY 900-LOG-TXN    
000630     05  TXN-AMOUNT-R REDEFINES TXN-AMOUNT.                       
000640         10  TXN-AMOUNT-DIGITS           PIC X(15).               
000650*--------------------------------------------------------------   
000660*    ORIGINATING CHANNEL/BRANCH -- WHERE THE TRANSFER WAS         
000670*    SUBMITTED, CARRIED FOR REGIONAL REPORTING ONLY               
000680*--------------------------------------------------------------   
000690     05  TXN-CHANNEL-CODE                PIC X(02).               
000700         88  TXN-SRC-WEB                 VALUE "WB".              
000710         88  TXN-SRC-BATCH                VALUE "BA".             
000720     05  TXN-BRANCH-CODE                 PIC X(04).               
000730*--------------------------------------------------------------   
000740*    AUDIT AREA                                                   
000750*--------------------------------------------------------------   
000760     05  TXN-POST-DATE                   PIC X(08).               
000770     05  TXN-POST-TIME                   PIC X(06).               
000780     05  TXN-POSTED-BY                   PIC X(08).               
000790     05  TXN-POST-DATE-R REDEFINES TXN-POST-DATE.                 
000800         10  TXN-POST-CC                 PIC X(02).               
000810         10  TXN-POST-YY                 PIC X(02).               
000820         10  TXN-POST-MM                 PIC X(02).               
000830         10  TXN-POST-DD                 PIC X(02).               
000840*--------------------------------------------------------------   
000850*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
000860*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
000870*--------------------------------------------------------------   
000880     05  TXN-FUTURE-AREA                 PIC X(10).               
000890     05  TXN-FUTURE-AREA-R REDEFINES TXN-FUTURE-AREA.             
000900         10  TXN-FUTURE-NUMERIC          PIC 9(10).               
000910*--------------------------------------------------------------   
000920*    RESERVED FOR FUTURE EXPANSION                                
000930*--------------------------------------------------------------   
000940     05  FILLER                          PIC X(39).               
