000100***************************************************************** 
000110*                                                                *
000120*   USRREC  --  USER MASTER RECORD LAYOUT                       * 
000130*                                                                *
000140*   ONE RECORD PER REGISTERED ACCOUNT HOLDER ON THE USRMAST      *
000150*   RELATIVE FILE.  RELATIVE RECORD NUMBER AND USR-ID ARE KEPT   *
000160*   IN STEP -- THE RECORD IS WRITTEN AT RELATIVE KEY = USR-ID,   *
000170*   SO THE FILE ITSELF IS THE ID GENERATOR (SEE 150-FIND-LAST-   *
000180*   KEY IN ANY PROGRAM THAT COPIES THIS MEMBER).                 *
000190*                                                                *
000200*   THIS IS THE RICH, WORKING-STORAGE-ONLY VIEW OF A USER        *
000210*   RECORD -- THE FD FOR USRMAST CARRIES ITS OWN FLAT            *
000220*   USRMAST-ITEM RECORD, FIELD FOR FIELD, NO 88-LEVELS, NO       *
000230*   REDEFINES.  WRITE-REC MOVES THIS VIEW TO THAT ONE BEFORE     *
000240*   EVERY WRITE.  SEE THE 070814 ENTRY BELOW.                    *
000250*                                                                *
000260*   MAINTENANCE HISTORY                                          *
000270*   870311  R.DELGADO   ORIGINAL LAYOUT, ACCT-MASTER PROJECT.    *
000280*   880905  R.DELGADO   ADDED USR-REC-STATUS / 88-LEVELS FOR     *
000290*                         LOGICAL DELETE, NO PHYSICAL DELETE ON  *
000300*                         RELATIVE ORGANIZATION.                 *
000310*   930714  T.OKONKWO   WIDENED USR-EMAIL 40 TO 100 PER REQ      *
000320*                         CHG-4471.                               
000330*   990126  P.HARGROVE  Y2K - AUDIT DATES NOW CCYYMMDD, 4-DIGIT  *Y2K     
000340*                         YEAR.  NO OTHER DATE FIELDS ON FILE.    Y2K     
000350*   061013  L.FENWICK   ADDED USR-LAST-UPD-DATE/-TIME FOR AUDIT  *
000360*                         TRAIL REQUEST FROM COMPLIANCE.          
000370*   070228  L.FENWICK   ADDED BRANCH/REGION AND SOURCE-CHANNEL   *
000380*                         CODES, CREATE/UPDATE OPERATOR-ID FIELDS 
000390*                         PER REQ CHG-7190, SIZED TO MATCH TXNREC/
000400*                         TXNLOG CONVENTION.                      
000410*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000420*                         AND INTO WORKING-STORAGE ON EVERY       
000430*                         COPYING PROGRAM -- THE FD NOW CARRIES   
000440*                         ITS OWN FLAT USRMAST-ITEM RECORD.       
000450*                         REQ CHG-7233.                           
000460*                                                                 
000470***************************************************************** 
000480 01  USR-MASTER-RECORD.                                           
000490*--------------------------------------------------------------   
000500*    KEY AREA -- RELATIVE KEY OF USRMAST EQUALS USR-ID            
000510*--------------------------------------------------------------   
000520     05  USR-KEY-AREA.                                            
000530         10  USR-ID                      PIC 9(09).               
000540*--------------------------------------------------------------   
000550*    HOUSEKEEPING -- LOGICAL DELETE FLAG, NOT A BUSINESS FIELD    
000560*--------------------------------------------------------------   
000570     05  USR-REC-STATUS                  PIC X(01).               
000580         88  USR-ACTIVE                  VALUE "A".               
000590         88  USR-DELETED                 VALUE "D".               
000600*--------------------------------------------------------------   
000610*    ACCOUNT IDENTIFICATION -- MUST BE UNIQUE ACROSS THE FILE     
000620*--------------------------------------------------------------   
000630     05  USR-USERNAME                    PIC X(50).               
000640     05  USR-EMAIL                       PIC X(100).              
000650*--------------------------------------------------------------   
000660*    PASSWORD -- STORED ONLY AFTER 400-ENCODE-PASSWORD HAS RUN.   
000670*    OPAQUE TO THIS LAYER, NEVER INTERPRETED HERE.                
000680*--------------------------------------------------------------   
000690     05  USR-PASSWORD                    PIC X(100).              
000700*--------------------------------------------------------------   
000710*    ORIGINATING BRANCH/REGION -- WHERE THE ACCOUNT WAS OPENED,   
000720*    CARRIED FOR REGIONAL REPORTING, NOT EDITED BY REGUSR         
000730*--------------------------------------------------------------   
000740     05  USR-BRANCH-AREA.                                         
000750         10  USR-BRANCH-CODE             PIC X(04).               
000760         10  USR-REGION-CODE             PIC X(02).               
000770*--------------------------------------------------------------   
000780*    CHANNEL THE REGISTRATION CAME IN ON                          
000790*--------------------------------------------------------------   
000800     05  USR-SOURCE-CHANNEL              PIC X(02).               
000810         88  USR-SRC-WEB                 VALUE "WB".              
000820         88  USR-SRC-BATCH                VALUE "BA".             
000830*--------------------------------------------------------------   
000840*    AUDIT AREA -- CCYYMMDD / HHMMSS, SET BY THE POSTING PGM      
000850*--------------------------------------------------------------   
000860     05  USR-AUDIT-AREA.                                          
000870         10  USR-CREATE-DATE             PIC X(08).               
000880         10  USR-CREATE-TIME             PIC X(06).               
000890         10  USR-CREATE-USER-ID          PIC X(08).               
000900         10  USR-LAST-UPD-DATE           PIC X(08).               
000910         10  USR-LAST-UPD-USER-ID        PIC X(08).               
000920*    ALTERNATE VIEW OF THE CREATE DATE, BROKEN OUT FOR EDITS      
000930     05  USR-CREATE-DATE-R REDEFINES USR-CREATE-DATE.             
000940         10  USR-CREATE-CC               PIC X(02).               
000950         10  USR-CREATE-YY               PIC X(02).               
000960         10  USR-CREATE-MM               PIC X(02).               
000970         10  USR-CREATE-DD               PIC X(02).               
000980*--------------------------------------------------------------   
000990*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
001000*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
001010*--------------------------------------------------------------   
001020     05  USR-FUTURE-AREA                 PIC X(10).               
001030     05  USR-FUTURE-AREA-R REDEFINES USR-FUTURE-AREA.             
001040         10  USR-FUTURE-NUMERIC          PIC 9(10).               
001050*--------------------------------------------------------------   
001060*    RESERVED FOR FUTURE EXPANSION -- DO NOT REMOVE, SEE CHG-4471 
001070*--------------------------------------------------------------   
001080     05  FILLER                          PIC X(44).               
