000100***************************************************************** 
000110*                                                                *
000120*   TXNLOG  --  TRANSACTION-LOG RECORD LAYOUT                   * 
000130*                                                                *
000140*   ONE RECORD PER COMMISSION CHARGED AGAINST A TRANSACTION ON   *
000150*   TXNMAST.  RELATIVE KEY OF TXNLOGF EQUALS LOG-ID.  LOG-TXN-ID  
000160*   IS A FOREIGN KEY BACK TO TXN-ID, LOOKED UP BY SEQUENTIAL      
000170*   SCAN -- TXNLOGF CARRIES NO ALTERNATE INDEX.                  *
000180*                                                                *
000190*   MAINTENANCE HISTORY                                          *
000200*   880301  R.DELGADO   ORIGINAL LAYOUT.                        * 
000210*   990126  P.HARGROVE  Y2K - LOG-DATE WIDENED X(14) TO X(26)    *
000220*                        TO CARRY A 4-DIGIT YEAR AND FRACTIONAL  *
000230*                        SECONDS FROM THE CALLING PROGRAM.       *
000240*   020815  L.FENWICK   LOG-COMMISSION RULE NOW REJECTS ZERO AS  *
000250*                        WELL AS NEGATIVE -- REQ CHG-6290.       *
000260*   070228  L.FENWICK   ADDED LOG-CHANNEL-CODE AND LOG-POSTED-BY *
000270*                        OPERATOR-ID, SAME CHG-7190 PROJECT AS   *
000280*                        THE USRREC/TXNREC CHANGE.                
000290*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000300*                        AND INTO WORKING-STORAGE IN CMSPST --    
000310*                        THE FD NOW CARRIES ITS OWN FLAT          
000320*                        TXNLOGF-ITEM RECORD.  REQ CHG-7233.      
000330*                                                                *
000340***************************************************************** 
000350 01  TXN-LOG-RECORD.                                              
000360*--------------------------------------------------------------   
000370*    KEY AREA -- RELATIVE KEY OF TXNLOGF EQUALS LOG-ID            
000380*--------------------------------------------------------------   
000390     05  LOG-KEY-AREA.                                            
000400         10  LOG-ID                      PIC 9(09).               
000410*--------------------------------------------------------------   
000420*    HOUSEKEEPING -- LOGICAL DELETE FLAG                          
000430*--------------------------------------------------------------   
000440     05  LOG-REC-STATUS                  PIC X(01).               
000450         88  LOG-ACTIVE                  VALUE "A".               
000460*--------------------------------------------------------------   
000470*    FOREIGN KEY -- TXN-ID OF THE TRANSACTION THIS LOG BELONGS    
000480*    TO.  LOOKED UP BY SEQUENTIAL SCAN, SEE 150-FIND-LAST-KEY     
000490*    AND THE FK-LOOKUP NOTE IN CMSPST.                            
000500*--------------------------------------------------------------   
000510     05  LOG-TXN-ID                      PIC 9(09).               
000520*--------------------------------------------------------------   
000530*    FREE-TEXT NOTE -- OPTIONAL, MAY BE SPACES                    
000540*--------------------------------------------------------------   
000550     05  LOG-MESSAGE                     PIC X(200).              
000560*--------------------------------------------------------------   
000570*    TIMESTAMP -- INFORMATIONAL ONLY, CARRIED AS GIVEN, NEVER     
000580*    RECOMPUTED BY CMSPST                                         
000590*--------------------------------------------------------------   
000600     05  LOG-DATE                        PIC X(26).               
000610*    ALTERNATE VIEW, 4-DIGIT YEAR PREFIX ONLY (SEE 990126 CHG)    
000620     05  LOG-DATE-R REDEFINES LOG-DATE.                           
000630         10  LOG-DATE-CCYY               PIC X(04).               
000640         10  FILLER                      PIC X(22).               
000650*--------------------------------------------------------------   
000660*    COMMISSION -- MUST BE > 0.00, ROUNDED HALF-UP TO 2 DECIMALS  
000670*    BY 350-ROUND-COMMISSION BEFORE IT REACHES THIS FIELD         
000680*--------------------------------------------------------------   
000690     05  LOG-COMMISSION                  PIC S9(08)V99.           
000700*--------------------------------------------------------------   
000710*    ORIGINATING CHANNEL -- WHERE THE COMMISSION REQUEST CAME     
000720*    FROM, AND THE OPERATOR/JOB-ID THAT POSTED IT                 
000730*--------------------------------------------------------------   
000740     05  LOG-CHANNEL-CODE                PIC X(02).               
000750     05  LOG-POSTED-BY                   PIC X(08).               
000760*--------------------------------------------------------------   
000770*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
000780*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
000790*--------------------------------------------------------------   
000800     05  LOG-FUTURE-AREA                 PIC X(10).               
000810     05  LOG-FUTURE-AREA-R REDEFINES LOG-FUTURE-AREA.             
000820         10  LOG-FUTURE-NUMERIC          PIC 9(10).               
000830*--------------------------------------------------------------   
000840*    RESERVED FOR FUTURE EXPANSION                                
000850*--------------------------------------------------------------   
000860     05  FILLER                          PIC X(25).               
