000100***************************************************************** 
000110*  (c) MIDSTATE DATA SERVICES -- INTERNAL USE ONLY               *
000120***************************************************************** 
000130 IDENTIFICATION DIVISION.                                         
000140 PROGRAM-ID.      CMSPST.                                         
000150 AUTHOR.          R. DELGADO.                                     
000160 INSTALLATION.    MIDSTATE DATA SERVICES - ACCOUNT SERVICES UNIT. 
000170 DATE-WRITTEN.    03/01/88.                                       
000180 DATE-COMPILED.                                                   
000190 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.               
000200***************************************************************** 
000210*  CMSPST -- POST A COMMISSION LOG ENTRY                        * 
000220*                                                                 
000230*  READS ONE COMMISSION-POSTING REQUEST PER INVOCATION FROM       
000240*  CMSIN, EDITS THE COMMISSION AMOUNT, ROUNDS IT TO TWO DECIMAL   
000250*  PLACES, AND WRITES A NEW TRANSACTION-LOG RECORD.  THIS         
000260*  PROGRAM DOES NOT TOUCH TXNMAST -- LOG-TXN-ID IS CARRIED ON     
000270*  FAITH FROM THE REQUEST, NOT VALIDATED AGAINST TXNMAST.         
000280*  REJECTED REQUESTS ARE NOT WRITTEN AND ARE LOGGED TO SYSOUT.    
000290*                                                                 
000300*  MAINTENANCE HISTORY                                            
000310*  ---------------------------------------------------------      
000320*  880301  R.DELGADO   ORIGINAL PROGRAM.                          
000330*  880905  R.DELGADO   TXNLOGF CONVERTED FROM SEQUENTIAL TO       
000340*                       RELATIVE ORGANIZATION; ADDED 150-FIND-    
000350*                       LAST-KEY SO LOG-ID TRACKS REL KEY.        
000360*  950711  T.OKONKWO   400-ROUND-COMMISSION NOW USES COMPUTE      
000370*                       ROUNDED, REQ CHG-5518 -- PRIOR VERSION    
000380*                       TRUNCATED INSTEAD OF ROUNDING.            
000390*  981030  P.HARGROVE  Y2K REMEDIATION - AUDIT DATE FIELDS NOW    Y2K     
000400*                       CCYYMMDD.                                 Y2K     
000410*  990126  P.HARGROVE  Y2K REMEDIATION COMPLETE, SIGNED OFF BY    Y2K     
000420*                       QA PER PROJECT MILESTONE 99-004.          Y2K     
000430*  050822  L.FENWICK   300-EDIT-COMMISSION NOW REJECTS ZERO AS    
000440*                       WELL AS NEGATIVE, REQ CHG-6610 -- SPEC    
000450*                       CALLS FOR STRICTLY POSITIVE COMMISSION.   
000460*  070228  L.FENWICK   REQ-COMMISSION/RAW-COMMISSION WIDENED      
000470*                       TO S9(08)V9(4) PER REQ CHG-7190 -- THE    
000480*                       RATE TABLE FEED NOW CARRIES 4 DECIMAL     
000490*                       PLACES SO 350-ROUND-COMMISSION (WAS       
000500*                       400-) HAS SOMETHING TO ROUND AWAY.        
000510*                       RENUMBERED INTO THE EDIT RANGE AND        
000520*                       RECAST AS A PERFORM-THRU WITH A 77-       
000530*                       LEVEL EDIT-RESULT PAIR, SAME PATTERN AS   
000540*                       REGUSR/TXNADD.  ALSO STAMPS LOG-CHANNEL-  
000550*                       CODE/LOG-POSTED-BY FROM THE FEED.         
000560*  070302  L.FENWICK   DROPPED WS-CURRENT-DATE-TIME/WS-SYSTEM-    
000570*                       DATE AND THE TWO ACCEPT STATEMENTS IN     
000580*                       050-INITIALIZE -- LEFTOVER BOILERPLATE,   
000590*                       NEVER REFERENCED.  LOG-DATE COMES FROM    
000600*                       REQ-LOG-DATE AS SUPPLIED, NOT RECOMPUTED  
000610*                       HERE, AND TXNLOG CARRIES NO CREATE-DATE   
000620*                       FIELD THE WAY USRREC/TXNREC DO.  REQ      
000630*                       CHG-7204.                                 
000640*  070814  L.FENWICK   DROPPED THE WS- PREFIX SHOPWIDE PER THE    
000650*                       ATMI CONVERSION REVIEW, SAME PASS AS      
000660*                       REGUSR/TXNADD.  TOP PARAGRAPH RENAMED     
000670*                       START-CMSPST; ADDED A-999-EXIT, WRITEIT-  
000680*                       ERROR, WRITE-REC, DO-USERLOG, DO-USERLOG- 
000690*                       ERR.  CMSIN/TXNLOGF NOW CARRY A FLAT FD   
000700*                       RECORD EACH -- CMSREQ/TXNLOG MOVED TO     
000710*                       WORKING-STORAGE, SEE THEIR OWN LOGS.      
000720*                       REQ CHG-7233.                             
000730***************************************************************** 
000740 ENVIRONMENT DIVISION.                                            
000750 CONFIGURATION SECTION.                                           
000760 SOURCE-COMPUTER.    MIDSTATE-3090.                               
000770 OBJECT-COMPUTER.    MIDSTATE-3090.                               
000780 SPECIAL-NAMES.                                                   
000790     C01 IS TOP-OF-FORM                                           
000800     CLASS NUMERIC-CLASS IS "0" THRU "9"                          
000810     UPSI-0 IS TEST-RUN-SWITCH.                                   
000820 INPUT-OUTPUT SECTION.                                            
000830 FILE-CONTROL.                                                    
000840     SELECT CMSIN ASSIGN TO CMSIN                                 
000850         ORGANIZATION IS LINE SEQUENTIAL                          
000860         FILE STATUS IS CMSIN-FILE-STATUS.                        
000870     SELECT TXNLOGF ASSIGN TO TXNLOGF                             
000880         ORGANIZATION IS RELATIVE                                 
000890         ACCESS MODE IS DYNAMIC                                   
000900         RELATIVE KEY IS LOG-REL-KEY                              
000910         FILE STATUS IS TXNLOGF-FILE-STATUS.                      
000920 DATA DIVISION.                                                   
000930 FILE SECTION.                                                    
000940***************************************************************** 
000950*    CMSIN / TXNLOGF EACH CARRY A FLAT RECORD, FIELD FOR FIELD  * 
000960*    AGAINST THE FEED AND THE LOG FILE, NO 88-LEVELS, NO        * 
000970*    REDEFINES.  THE RICH VIEWS COPIED BELOW IN WORKING-        * 
000980*    STORAGE ARE WHAT THE REST OF THIS PROGRAM WORKS WITH --    * 
000990*    WRITE-REC MOVES THE ONE INTO THE OTHER JUST BEFORE WRITE.  * 
001000***************************************************************** 
001010 FD  CMSIN; RECORD 291                                            
001020     LABEL RECORDS ARE OMITTED.                                   
001030 01  CMSIN-ITEM.                                                  
001040     02  FILE-REQ-LOG-TXN-ID             PIC 9(09).               
001050     02  FILE-REQ-LOG-MESSAGE            PIC X(200).              
001060     02  FILE-REQ-LOG-DATE               PIC X(26).               
001070     02  FILE-REQ-COMMISSION             PIC S9(08)V9(4).         
001080     02  FILE-REQ-CHANNEL-CODE           PIC X(02).               
001090     02  FILE-REQ-BRANCH-CODE            PIC X(04).               
001100     02  FILE-REQ-SUBMIT-DATE            PIC X(08).               
001110     02  FILE-REQ-SUBMIT-TIME            PIC X(06).               
001120     02  FILE-REQ-FUTURE-AREA            PIC X(10).               
001130     02  FILLER                          PIC X(14).               
001140 FD  TXNLOGF; RECORD 300                                          
001150     LABEL RECORDS ARE STANDARD.                                  
001160 01  TXNLOGF-ITEM.                                                
001170     02  FILE-LOG-ID                     PIC 9(09).               
001180     02  FILE-LOG-STATUS                 PIC X(01).               
001190     02  FILE-LOG-TXN-ID                 PIC 9(09).               
001200     02  FILE-LOG-MESSAGE                PIC X(200).              
001210     02  FILE-LOG-DATE                   PIC X(26).               
001220     02  FILE-LOG-COMMISSION             PIC S9(08)V99.           
001230     02  FILE-LOG-CHANNEL-CODE           PIC X(02).               
001240     02  FILE-LOG-POSTED-BY              PIC X(08).               
001250     02  FILE-LOG-FUTURE-AREA            PIC X(10).               
001260     02  FILLER                          PIC X(25).               
001270 WORKING-STORAGE SECTION.                                         
001280***************************************************************** 
001290*    RICH REQUEST / LOG VIEWS -- SEE THE 070814 ENTRY IN EACH   * 
001300*    MEMBER'S OWN LOG FOR WHY THESE MOVED OUT OF THE FD          *
001310***************************************************************** 
001320     COPY CMSREQ.                                                 
001330     COPY TXNLOG.                                                 
001340***************************************************************** 
001350*    FILE STATUS                                                * 
001360***************************************************************** 
001370 01  CMSIN-FILE-STATUS.                                           
001380     05  CMSIN-STATUS-1                  PIC X.                   
001390     05  CMSIN-STATUS-2                  PIC X.                   
001400 01  TXNLOGF-FILE-STATUS.                                         
001410     05  TXNLOGF-STATUS-1                PIC X.                   
001420     05  TXNLOGF-STATUS-2                PIC X.                   
001430***************************************************************** 
001440*    EDIT-RESULT CONSTANTS -- 77-LEVEL PAIR, SAME TECHNIQUE USED* 
001450*    ELSEWHERE IN THIS SHOP FOR A FOUND/NOT-FOUND RETURN CODE,  * 
001460*    REPURPOSED HERE TO DRIVE THE EDIT SHORT-CIRCUIT IN         * 
001470*    300-EDIT-COMMISSION THRU 390-EDIT-CHECKS-EXIT -- ADDED     * 
001480*    070228, REQ CHG-7190.                                      * 
001490***************************************************************** 
001500 77  EDIT-OK                             PIC S9(9) COMP-5         
001510                                          VALUE 1.                
001520 77  EDIT-REJECT                         PIC S9(9) COMP-5         
001530                                          VALUE 2.                
001540 01  EDIT-RESULT                         PIC S9(9) COMP-5.        
001550***************************************************************** 
001560*    COUNTERS AND WORKING KEYS                                 *  
001570***************************************************************** 
001580 01  NEXT-LOG-ID                         PIC 9(09) COMP.          
001590 01  LAST-LOG-ID                         PIC 9(09) COMP.          
001600 01  LOG-REL-KEY                         PIC 9(09) COMP.          
001610 01  READ-CT                             PIC 9(07) COMP.          
001620 01  POSTED-CT                           PIC 9(07) COMP.          
001630 01  REJECT-CT                           PIC 9(07) COMP.          
001640 01  REJECT-REASON                       PIC X(40) VALUE SPACES.  
001650***************************************************************** 
001660*    COMMISSION ROUNDING WORK AREA -- WIDENED TO 4 DECIMAL      * 
001670*    PLACES ON THE RAW SIDE PER REQ CHG-7190 SO COMPUTE ...     * 
001680*    ROUNDED HAS A GENUINE THIRD/FOURTH DECIMAL TO ROUND AWAY;  * 
001690*    THE POSTED SIDE STAYS AT TWO DECIMALS, STANDARD COBOL      * 
001700*    NEAREST-TO ROUNDING, AWAY FROM ZERO ON A TIE, NO MODE      * 
001710*    PHRASE USED.                                               * 
001720***************************************************************** 
001730 01  RAW-COMMISSION                      PIC S9(08)V9(4).         
001740 01  ROUNDED-COMMISSION                  PIC S9(08)V99.           
001750*    UNSIGNED PRINT-FORMAT VIEW, USED BY 600-LOG-REJECT           
001760 01  ROUNDED-COMMISSION-R                                         
001770         REDEFINES ROUNDED-COMMISSION PIC X(11).                  
001780***************************************************************** 
001790*    SYSOUT LOG MESSAGE LAYOUTS                                *  
001800***************************************************************** 
001810 01  LOGMSG.                                                      
001820     05  FILLER          PIC X(09) VALUE "CMSPST =>".             
001830     05  LOGMSG-TEXT     PIC X(50).                               
001840 01  LOGMSG-ERR.                                                  
001850     05  FILLER          PIC X(13) VALUE "CMSPST ERR=>".          
001860     05  LOG-ERR-ROUTINE PIC X(10).                               
001870     05  FILLER          PIC X(12) VALUE " STATUS  = ".           
001880     05  LOG-ERR-STATUS  PIC X(02).                               
001890 PROCEDURE DIVISION.                                              
001900***************************************************************** 
001910*  START-CMSPST  --  TOP LEVEL DRIVER                           * 
001920***************************************************************** 
001930 START-CMSPST.                                                    
001940     PERFORM 050-INITIALIZE.                                      
001950     PERFORM 150-FIND-LAST-KEY.                                   
001960     PERFORM 200-READ-CMSREQ.                                     
001970     PERFORM 900-PROCESS-CMSREQ                                   
001980         UNTIL CMSIN-STATUS-1 = "1".                              
001990     PERFORM 950-TERMINATE.                                       
002000     STOP RUN.                                                    
002010***************************************************************** 
002020*  050-INITIALIZE  --  OPEN FILES                                *
002030***************************************************************** 
002040 050-INITIALIZE.                                                  
002050     MOVE "Started" TO LOGMSG-TEXT.                               
002060     PERFORM DO-USERLOG.                                          
002070     OPEN INPUT CMSIN.                                            
002080     IF CMSIN-STATUS-1 NOT = "0"                                  
002090         MOVE "OPEN CMSIN" TO LOG-ERR-ROUTINE                     
002100         MOVE CMSIN-FILE-STATUS TO LOG-ERR-STATUS                 
002110         GO TO A-999-EXIT                                         
002120     END-IF.                                                      
002130     OPEN I-O TXNLOGF.                                            
002140     IF TXNLOGF-FILE-STATUS NOT = "00" AND                        
002150             TXNLOGF-FILE-STATUS NOT = "05"                       
002160         MOVE "OPEN TXNLOGF" TO LOG-ERR-ROUTINE                   
002170         MOVE TXNLOGF-FILE-STATUS TO LOG-ERR-STATUS               
002180         GO TO A-999-EXIT                                         
002190     END-IF.                                                      
002200     MOVE ZERO TO READ-CT                                         
002210                  POSTED-CT                                       
002220                  REJECT-CT.                                      
002230***************************************************************** 
002240*  A-999-EXIT  --  BAIL OUT OF AN OPEN FAILURE IN 050-INITIALIZE* 
002250*  NOTHING IS OPEN YET WORTH CLOSING SO THIS PARAGRAPH JUST      *
002260*  NARRATES THE FAILURE AND STOPS THE RUN.  ADDED 070814.       * 
002270***************************************************************** 
002280 A-999-EXIT.                                                      
002290     PERFORM DO-USERLOG-ERR.                                      
002300     STOP RUN.                                                    
002310***************************************************************** 
002320*  150-FIND-LAST-KEY  --  SCAN TXNLOGF TO FIND HIGHEST LOG-ID   * 
002330*  SO FAR ON FILE.  NEXT RECORD POSTED GETS THAT VALUE PLUS ONE.* 
002340***************************************************************** 
002350 150-FIND-LAST-KEY.                                               
002360     MOVE ZERO TO LAST-LOG-ID.                                    
002370     MOVE 1 TO LOG-REL-KEY.                                       
002380     START TXNLOGF KEY IS NOT LESS THAN LOG-REL-KEY               
002390         INVALID KEY MOVE "10" TO TXNLOGF-FILE-STATUS             
002400     END-START.                                                   
002410     PERFORM 160-SCAN-TXNLOGF                                     
002420         UNTIL TXNLOGF-STATUS-1 = "1".                            
002430     COMPUTE NEXT-LOG-ID = LAST-LOG-ID + 1.                       
002440 160-SCAN-TXNLOGF.                                                
002450     READ TXNLOGF NEXT RECORD                                     
002460         AT END                                                   
002470             MOVE "10" TO TXNLOGF-FILE-STATUS                     
002480         NOT AT END                                               
002490             IF FILE-LOG-ID > LAST-LOG-ID                         
002500                 MOVE FILE-LOG-ID TO LAST-LOG-ID                  
002510             END-IF                                               
002520     END-READ.                                                    
002530***************************************************************** 
002540*  200-READ-CMSREQ  --  GET THE NEXT COMMISSION REQUEST          *
002550***************************************************************** 
002560 200-READ-CMSREQ.                                                 
002570     READ CMSIN                                                   
002580         AT END                                                   
002590             MOVE "10" TO CMSIN-FILE-STATUS                       
002600         NOT AT END                                               
002610             ADD 1 TO READ-CT                                     
002620     END-READ.                                                    
002630***************************************************************** 
002640*  900-PROCESS-CMSREQ  --  EDIT, ROUND, POST OR REJECT ONE      * 
002650*  COMMISSION REQUEST, THEN READ THE NEXT ONE                   * 
002660***************************************************************** 
002670 900-PROCESS-CMSREQ.                                              
002680     MOVE SPACES TO REJECT-REASON.                                
002690     PERFORM 300-EDIT-COMMISSION THRU 390-EDIT-CHECKS-EXIT.       
002700     IF EDIT-RESULT = EDIT-OK                                     
002710         PERFORM 500-WRITE-LOG                                    
002720     ELSE                                                         
002730         PERFORM 600-LOG-REJECT                                   
002740     END-IF.                                                      
002750     PERFORM 200-READ-CMSREQ.                                     
002760***************************************************************** 
002770*  300-EDIT-COMMISSION  --  COMMISSION MUST BE STRICTLY > 0.00, * 
002780*  THEN ROUNDED BY 350-ROUND-COMMISSION BELOW.  EDIT-RESULT     * 
002790*  DRIVES THE SHORT-CIRCUIT TO 390-EDIT-CHECKS-EXIT INSTEAD OF  * 
002800*  A REPEATED IF REJECT-REASON = SPACES GUARD -- REQ CHG-7190   * 
002810***************************************************************** 
002820 300-EDIT-COMMISSION.                                             
002830     MOVE EDIT-OK TO EDIT-RESULT.                                 
002840     IF FILE-REQ-COMMISSION NOT > ZERO                            
002850         MOVE "Commission is required" TO REJECT-REASON           
002860         MOVE EDIT-REJECT TO EDIT-RESULT                          
002870         GO TO 390-EDIT-CHECKS-EXIT                               
002880     END-IF.                                                      
002890     PERFORM 350-ROUND-COMMISSION.                                
002900     GO TO 390-EDIT-CHECKS-EXIT.                                  
002910***************************************************************** 
002920*  350-ROUND-COMMISSION  --  ROUND TO TWO DECIMAL PLACES, HALF  * 
002930*  UP, FROM THE 4-DECIMAL RAW FEED VALUE -- SEE 950711 AND      * 
002940*  070228 MAINTENANCE NOTES ABOVE.  PERFORMED FROM 300, NOT     * 
002950*  REACHED BY FALL-THROUGH -- 300 JUMPS PAST IT ON EXIT.        * 
002960***************************************************************** 
002970 350-ROUND-COMMISSION.                                            
002980     MOVE FILE-REQ-COMMISSION TO RAW-COMMISSION.                  
002990     COMPUTE ROUNDED-COMMISSION ROUNDED =                         
003000         RAW-COMMISSION.                                          
003010 390-EDIT-CHECKS-EXIT.                                            
003020     EXIT.                                                        
003030***************************************************************** 
003040*  500-WRITE-LOG  --  BUILD AND POST THE NEW LOG RECORD         * 
003050***************************************************************** 
003060 500-WRITE-LOG.                                                   
003070     MOVE NEXT-LOG-ID TO LOG-REL-KEY.                             
003080     INITIALIZE TXN-LOG-RECORD.                                   
003090     MOVE NEXT-LOG-ID TO LOG-ID.                                  
003100     SET LOG-ACTIVE TO TRUE.                                      
003110     MOVE FILE-REQ-LOG-TXN-ID TO LOG-TXN-ID.                      
003120     MOVE FILE-REQ-LOG-MESSAGE TO LOG-MESSAGE.                    
003130     MOVE FILE-REQ-LOG-DATE TO LOG-DATE.                          
003140     MOVE ROUNDED-COMMISSION TO LOG-COMMISSION.                   
003150     MOVE FILE-REQ-CHANNEL-CODE TO LOG-CHANNEL-CODE.              
003160     MOVE "CMSPST  " TO LOG-POSTED-BY.                            
003170     PERFORM WRITE-REC.                                           
003180     IF TXNLOGF-STATUS-1 NOT = "0"                                
003190         PERFORM WRITEIT-ERROR                                    
003200     ELSE                                                         
003210         ADD 1 TO NEXT-LOG-ID                                     
003220         ADD 1 TO POSTED-CT                                       
003230         MOVE "Commission posted" TO LOGMSG-TEXT                  
003240         PERFORM DO-USERLOG                                       
003250     END-IF.                                                      
003260***************************************************************** 
003270*  WRITE-REC  --  MOVE THE RICH TXN-LOG-RECORD VIEW INTO THE    * 
003280*  FLAT TXNLOGF-ITEM FD RECORD AND WRITE IT.  ADDED 070814 WHEN * 
003290*  TXNLOG MOVED OUT OF THE FD SECTION.                           *
003300***************************************************************** 
003310 WRITE-REC.                                                       
003320     MOVE LOG-ID TO FILE-LOG-ID.                                  
003330     MOVE LOG-REC-STATUS TO FILE-LOG-STATUS.                      
003340     MOVE LOG-TXN-ID TO FILE-LOG-TXN-ID.                          
003350     MOVE LOG-MESSAGE TO FILE-LOG-MESSAGE.                        
003360     MOVE LOG-DATE TO FILE-LOG-DATE.                              
003370     MOVE LOG-COMMISSION TO FILE-LOG-COMMISSION.                  
003380     MOVE LOG-CHANNEL-CODE TO FILE-LOG-CHANNEL-CODE.              
003390     MOVE LOG-POSTED-BY TO FILE-LOG-POSTED-BY.                    
003400     MOVE LOG-FUTURE-AREA TO FILE-LOG-FUTURE-AREA.                
003410     WRITE TXNLOGF-ITEM.                                          
003420***************************************************************** 
003430*  WRITEIT-ERROR  --  THE WRITE ABOVE FAILED.  NARRATE IT AND   * 
003440*  COUNT THIS ONE REQUEST AS REJECTED -- THE RUN KEEPS GOING,   * 
003450*  THE NEXT REQUEST ON CMSIN GETS ITS OWN CHANCE.  ADDED 070814.* 
003460***************************************************************** 
003470 WRITEIT-ERROR.                                                   
003480     MOVE "WRITE TXNLOGF" TO LOG-ERR-ROUTINE.                     
003490     MOVE TXNLOGF-FILE-STATUS TO LOG-ERR-STATUS.                  
003500     PERFORM DO-USERLOG-ERR.                                      
003510     PERFORM 600-LOG-REJECT.                                      
003520***************************************************************** 
003530*  600-LOG-REJECT  --  COUNT AND NARRATE A REJECTED REQUEST     * 
003540***************************************************************** 
003550 600-LOG-REJECT.                                                  
003560     ADD 1 TO REJECT-CT.                                          
003570     MOVE REJECT-REASON TO LOGMSG-TEXT.                           
003580     PERFORM DO-USERLOG.                                          
003590     DISPLAY "  LOG-TXN-ID : " FILE-REQ-LOG-TXN-ID.               
003600***************************************************************** 
003610*  950-TERMINATE  --  CLOSE FILES AND REPORT RUN TOTALS         * 
003620***************************************************************** 
003630 950-TERMINATE.                                                   
003640     CLOSE CMSIN.                                                 
003650     CLOSE TXNLOGF.                                               
003660     MOVE "Ended" TO LOGMSG-TEXT.                                 
003670     PERFORM DO-USERLOG.                                          
003680     DISPLAY "CMSPST READ    = " READ-CT.                         
003690     DISPLAY "CMSPST POSTED  = " POSTED-CT.                       
003700     DISPLAY "CMSPST REJECTED= " REJECT-CT.                       
003710***************************************************************** 
003720*  DO-USERLOG / DO-USERLOG-ERR  --  SHOP-STANDARD LOGGING PAIR. * 
003730*  THE ON-LINE ATMI PROGRAMS ROUTE THESE THROUGH CALL "USERLOG" * 
003740*  TO THE TUXEDO ULOG; THIS BATCH LINE HAS NO ULOG TO CALL INTO * 
003750*  SO THE TWO PARAGRAPHS JUST DISPLAY TO SYSOUT INSTEAD.        * 
003760*  ADDED 070814.                                                 *
003770***************************************************************** 
003780 DO-USERLOG.                                                      
003790     DISPLAY LOGMSG.                                              
003800 DO-USERLOG-ERR.                                                  
003810     DISPLAY LOGMSG-ERR.                                          
