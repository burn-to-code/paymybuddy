000100***************************************************************** 
000110*                                                                *
000120*   REGREQ  --  REGISTRATION REQUEST INPUT RECORD                *
000130*                                                                *
000140*   ONE RECORD PER REGISTRATION ATTEMPT ON THE REGIN LINE         
000150*   SEQUENTIAL FILE, PROCESSED IN FILE ORDER BY REGUSR.  NOT      
000160*   PERSISTED -- THIS IS THE INPUT SIDE ONLY, SEE USRREC FOR      
000170*   THE RECORD THAT ACTUALLY GETS WRITTEN.                       *
000180*                                                                *
000190*   MAINTENANCE HISTORY                                          *
000200*   870311  R.DELGADO   ORIGINAL LAYOUT.                        * 
000210*   070228  L.FENWICK   ADDED BRANCH/CHANNEL AND EXTRACT-BUILD   *
000220*                        TIMESTAMP FIELDS, REQ CHG-7190 -- THE    
000230*                        UPSTREAM EXTRACT NOW STAMPS THESE ON     
000240*                        EVERY RECORD INSTEAD OF JUST THE THREE   
000250*                        ON-LINE FIELDS.                          
000260*   070814  L.FENWICK   MOVED THIS MEMBER OUT OF THE FD SECTION  *
000270*                        AND INTO WORKING-STORAGE IN REGUSR --    
000280*                        THE FD NOW CARRIES ITS OWN FLAT          
000290*                        REGIN-ITEM RECORD.  REQ CHG-7233.        
000300*                                                                 
000310***************************************************************** 
000320 01  REG-REQUEST-RECORD.                                          
000330*--------------------------------------------------------------   
000340*    ALL THREE FIELDS ARE REQUIRED/NON-BLANK ON INPUT; REGUSR     
000350*    STILL CHECKS DEFENSIVELY SINCE NOTHING UPSTREAM OF IT ON     
000360*    THIS SIDE OF THE SHOP RE-VALIDATES THEM.                     
000370*--------------------------------------------------------------   
000380     05  REQ-USERNAME                    PIC X(50).               
000390     05  REQ-EMAIL                       PIC X(100).              
000400     05  REQ-PASSWORD                    PIC X(100).              
000410*--------------------------------------------------------------   
000420*    ORIGINATING BRANCH/CHANNEL -- CARRIED THROUGH TO USRREC,     
000430*    NOT EDITED HERE                                              
000440*--------------------------------------------------------------   
000450     05  REQ-BRANCH-CODE                 PIC X(04).               
000460     05  REQ-SOURCE-CHANNEL              PIC X(02).               
000470*--------------------------------------------------------------   
000480*    EXTRACT-BUILD TIMESTAMP -- WHEN THE UPSTREAM FEED WROTE      
000490*    THIS RECORD, INFORMATIONAL ONLY, NEVER RECOMPUTED BY REGUSR  
000500*--------------------------------------------------------------   
000510     05  REQ-SUBMIT-DATE                 PIC X(08).               
000520     05  REQ-SUBMIT-TIME                 PIC X(06).               
000530*--------------------------------------------------------------   
000540*    RESERVED FOR FUTURE EXPANSION -- CARRIED AS ALPHA, ALTERNATE 
000550*    NUMERIC VIEW KEPT FOR A COUNTER SOME FUTURE RELEASE MAY NEED 
000560*--------------------------------------------------------------   
000570     05  REQ-FUTURE-AREA                 PIC X(10).               
000580     05  REQ-FUTURE-AREA-R REDEFINES REQ-FUTURE-AREA.             
000590         10  REQ-FUTURE-NUMERIC          PIC 9(10).               
000600*--------------------------------------------------------------   
000610*    RESERVED FOR FUTURE EXPANSION                                
000620*--------------------------------------------------------------   
000630     05  FILLER                          PIC X(20).               
